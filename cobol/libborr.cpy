000100******************************************************************
000200* LIBBORR  --  BORROWER REGISTRY RECORD LAYOUT                    *
000300*                                                                 *
000400* COPIED ONCE BY LIBDRIV AS BR-BORR-REC, THE "CURRENT ROW" WORK   *
000500* AREA THAT EVERY BORROWER PARAGRAPH MOVES A SLOT OF WS-BORR-     *
000600* TABLE INTO BEFORE IT LOOKS AT INDIVIDUAL FIELDS.  THE TABLE     *
000700* ITSELF IS KEPT AS RAW PIC X(70) SLOTS (WS-BORR-SLOT).           *
000800* BR-BORROWER-ID IS THE LOOKUP KEY USED BY 1200-REQ-ADDBR AND     *
000900* 1210-REQ-LKUPBR -- THERE IS NO INDEXED FILE BEHIND IT, THE KEY  *
001000* IS LOCATED BY A LINEAR SCAN OF THE TABLE AT LIBDRIV RUN TIME.   *
001100*                                                                 *
001200* CHANGE LOG                                                      *
001300*   11/09/91  RBW  ORIGINAL LAYOUT FOR BORROWER FILE              *
001400*   03/14/92  RBW  CONTACT FIELD WIDENED 12 -> 20 TO HOLD E-MAIL  *
001500*            ADDRESSES IN ADDITION TO PHONE NUMBERS               *
001600*   07/22/93  DHS  BR-FINES CHANGED FROM UNSIGNED TO SIGNED --    *
001700*            CREDIT-BALANCE PATRONS WERE EDITING OUT              *
001800*   06/30/98  PTK  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,   *
001900*            NO CHANGE REQUIRED                                  *
002000*   09/11/00  PTK  ADDED BR-SORT-VIEW REDEFINES SO THE NAME LIST  *
002100*            (1220-REQ-LSTBR) CAN LIFT A SINGLE-FIELD KEY FOR     *
002200*            LIBSORT THE SAME WAY LIBBOOK DOES                   *
002300*   01/04/01  PTK  RECAST TO A SINGLE SCRATCH WORK-AREA COPY,     *
002400*            MOVED TO/FROM RAW WS-BORR-SLOT ENTRIES -- WAS        *
002500*            THREE HAND-KEPT COPIES OF THE SAME LAYOUT            *
002600*   05/02/03  MGV  FILLER REPOSITIONED AT END OF RECORD           *
002650*   06/18/03  MGV  BR-FINES REPACKED AS COMP-3 TO MATCH THE       *
002660*            ACCT-BALANCE CONVENTION ON THE CUSTOMER MASTER       *
002670*            (SAM1) -- WAS CARRIED ZONED SINCE THE 07/22/93 CHANGE*
002700******************************************************************
002800 01  BR-BORR-REC.
002900     05  BR-NAME                 PIC X(30).
003000     05  BR-BORROWER-ID          PIC X(10).
003100     05  BR-CONTACT              PIC X(20).
003200     05  BR-FINES                PIC S9(05)V99  COMP-3.
003300     05  FILLER                  PIC X(06).
003400*                                                                 *
003500******************************************************************
003600* SORT-KEY VIEW -- BR-SORT-NAME-KEY IS THE FIELD LIBDRIV LIFTS    *
003700* OUT AND UPPERCASES BEFORE CALLING LIBSORT FOR THE NAME-SORTED   *
003800* BORROWER LISTING (1220-REQ-LSTBR).                              *
003900******************************************************************
004000 01  BR-SORT-VIEW REDEFINES BR-BORR-REC.
004100     05  BR-SORT-NAME-KEY        PIC X(30).
004200     05  FILLER                  PIC X(40).
004300*                                                                 *
