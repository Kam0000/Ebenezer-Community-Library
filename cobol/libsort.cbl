000100******************************************************************
000200* LIBSORT                                                        *
000300*                                                                 *
000400* GENERIC IN-MEMORY SORT UTILITY FOR THE LIBRARY SYSTEM.  CALLED  *
000500* BY LIBDRIV WHENEVER A TABLE MUST BE PUT IN ASCENDING ORDER ON   *
000600* A SINGLE FIXED-WIDTH KEY -- BOOK TITLES FOR THE BOOK LISTING    *
000700* AND THE EXACT-TITLE SEARCH, BORROWER NAMES FOR THE BORROWER     *
000800* LISTING, AND DUE DATES FOR THE OVERDUE MANAGER.  THE CALLER     *
000900* BUILDS A PARALLEL TABLE OF ORIGINAL SUBSCRIPTS (LS-INDEX-TABLE) *
001000* AND USES IT TO WALK ITS OWN RECORD TABLE IN SORTED ORDER --     *
001100* LIBSORT NEVER SEES THE FULL BOOK/BORROWER/TRANSACTION RECORD,   *
001200* ONLY THE KEY LIFTED OUT OF IT.                                  *
001300*                                                                 *
001400* THE SORT IS A STRAIGHT INSERTION SORT, STABLE, ASCENDING ONLY.  *
001500* CALLERS THAT WANT CASE-INSENSITIVE ORDERING UPPERCASE THE KEY   *
001600* BEFORE THE CALL -- LIBSORT ITSELF JUST COMPARES BYTES.          *
001700*                                                                 *
001800* CHANGE LOG                                                      *
001900*   09/18/00  PTK  ORIGINAL VERSION, LIFTED FROM THE OLD ADSORT   *
002000*             NUMBER-ARRAY UTILITY AND GENERALIZED TO A 40-BYTE   *
002100*             ALPHANUMERIC KEY WITH A PARALLEL INDEX ARRAY SO     *
002200*             THE CALLER CAN RECOVER THE ORIGINAL ROW             *
002300*   11/02/00  PTK  FIXED THE SHIFT LOOP -- FIRST CUT STARTED THE  *
002400*             OUTER PASS AT SUBSCRIPT 3 THE WAY THE OLD ADSORT    *
002500*             DID, WHICH LEFT ROW 2 UNSORTED                      *
002600*   01/09/01  PTK  ADDED UPSI-0 SORT TRACE SWITCH FOR THE         *
002700*             OVERDUE-MANAGER SHAKEDOWN RUN                        *
002800*   06/30/02  MGV  BOUNDS RAISED FROM 200 TO 2000 ENTRIES --      *
002900*             CENTRAL BRANCH CATALOG PASSED 200 ON LIST-BOOKS,    *
002950*             AND THE OVERDUE MANAGER CAN NOW SEE AS MANY AS      *
002960*             2000 OPEN LOANS ON THE BIG COUNTY SYSTEM -- LINKAGE *
002970*             TABLE WIDENED TO MATCH LIBDRIV'S OWN TABLE BOUND     *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     LIBSORT.
003300 AUTHOR.         P T KOWALSKI.
003400 INSTALLATION.   COUNTY LIBRARY SYSTEMS GROUP.
003500 DATE-WRITTEN.   09/18/00.
003600 DATE-COMPILED.  09/18/00.
003700 SECURITY.       NON-CONFIDENTIAL.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON  STATUS IS LS-TRACE-SWITCH-ON
004500            OFF STATUS IS LS-TRACE-SWITCH-OFF.
004600******************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*                                                                 *
004910* THE TWO SORT SUBSCRIPTS AND THE SWAP COUNTER ARE PLAIN STAND-    *
004920* ALONE COUNTERS, NOT PART OF ANY LARGER GROUP -- KEPT 77-LEVEL    *
004930* THE SAME WAY THE OLD ADSORT1 CARD DECK KEPT SUB1/SUB2.           *
004940 77  LS-INSERT-IDX               PIC S9(08) COMP.
004950 77  LS-OUTER-SUB                PIC S9(08) COMP.
004960 77  LS-INNER-SUB                PIC S9(08) COMP.
004970 77  LS-SWAP-COUNT               PIC S9(08) COMP  VALUE 0.
004980*                                                                 *
005000 01  WS-TRACE-FIELDS.
005100     05  LS-INSERT-KEY           PIC X(40).
005200     05  LS-INSERT-KEY-N REDEFINES LS-INSERT-KEY.
005300         10  LS-INSERT-KEY-DIGITS PIC 9(08).
005400         10  FILLER               PIC X(32).
005900*                                                                 *
006000******************************************************************
006100 LINKAGE SECTION.
006200*                                                                 *
006300 01  LS-ARRAY-SIZE               PIC S9(08) COMP.
006400 01  LS-ARRAY-SIZE-RAW REDEFINES LS-ARRAY-SIZE PIC X(08).
006500*                                                                 *
006600 01  LS-KEY-TABLE.
006700     05  LS-KEY                  PIC X(40)
006800             OCCURS 0 TO 2000 TIMES DEPENDING ON LS-ARRAY-SIZE.
006900*                                                                 *
007000 01  LS-KEY-TABLE-NUM REDEFINES LS-KEY-TABLE.
007100     05  LS-KEY-SLOT
007200             OCCURS 0 TO 2000 TIMES DEPENDING ON LS-ARRAY-SIZE.
007300         10  LS-KEY-N            PIC 9(08).
007400         10  FILLER              PIC X(32).
007500*                                                                 *
007600 01  LS-INDEX-TABLE.
007700     05  LS-INDEX                PIC S9(08) COMP
007800             OCCURS 0 TO 2000 TIMES DEPENDING ON LS-ARRAY-SIZE.
007900*                                                                 *
008000******************************************************************
008100 PROCEDURE DIVISION USING LS-ARRAY-SIZE, LS-KEY-TABLE,
008200                          LS-INDEX-TABLE.
008300******************************************************************
008400*                                                                 *
008500 0000-MAIN-LOGIC.
008600     IF LS-TRACE-SWITCH-ON
008700         DISPLAY 'LIBSORT STARTED, ARRAY SIZE = ' LS-ARRAY-SIZE
008800     END-IF
008900     MOVE 2 TO LS-OUTER-SUB.
009000     PERFORM 1000-OUTER-PASS THRU 1000-EXIT
009100         UNTIL LS-OUTER-SUB > LS-ARRAY-SIZE.
009200     IF LS-TRACE-SWITCH-ON
009300         DISPLAY 'LIBSORT COMPLETE, SWAPS = ' LS-SWAP-COUNT
009400     END-IF
009500     GOBACK.
009600*                                                                 *
009700*    EACH PASS LIFTS THE NEXT UNSORTED ENTRY OUT OF THE TABLE     *
009800*    AND WALKS BACKWARDS THROUGH THE SORTED PORTION LOOKING FOR   *
009900*    WHERE IT BELONGS.  THE PARALLEL LS-INDEX ENTRY RIDES ALONG   *
010000*    WITH THE KEY SO THE CALLER CAN STILL FIND THE ORIGINAL ROW.  *
010100 1000-OUTER-PASS.
010200     MOVE LS-KEY(LS-OUTER-SUB)    TO LS-INSERT-KEY.
010300     MOVE LS-INDEX(LS-OUTER-SUB)  TO LS-INSERT-IDX.
010400     COMPUTE LS-INNER-SUB = LS-OUTER-SUB - 1.
010500     PERFORM 1100-SHIFT-PASS THRU 1100-EXIT
010600         UNTIL LS-INNER-SUB <= 0
010700            OR LS-KEY(LS-INNER-SUB) NOT > LS-INSERT-KEY.
010800     MOVE LS-INSERT-KEY    TO LS-KEY(LS-INNER-SUB + 1).
010900     MOVE LS-INSERT-IDX    TO LS-INDEX(LS-INNER-SUB + 1).
011000     ADD 1 TO LS-OUTER-SUB.
011100 1000-EXIT.
011200     EXIT.
011300*                                                                 *
011400*    SLIDES ONE ENTRY OF THE SORTED PORTION UP ONE SLOT TO OPEN   *
011500*    A HOLE FOR THE ENTRY BEING INSERTED.                         *
011600 1100-SHIFT-PASS.
011700     IF LS-TRACE-SWITCH-ON
011800         DISPLAY 'LIBSORT SHIFT AT ' LS-INNER-SUB
011900     END-IF
012000     MOVE LS-KEY(LS-INNER-SUB)    TO LS-KEY(LS-INNER-SUB + 1).
012100     MOVE LS-INDEX(LS-INNER-SUB)  TO LS-INDEX(LS-INNER-SUB + 1).
012200     SUBTRACT 1 FROM LS-INNER-SUB.
012300     ADD 1 TO LS-SWAP-COUNT.
012400 1100-EXIT.
012500     EXIT.
