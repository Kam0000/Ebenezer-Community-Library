000100******************************************************************
000200* LIBREQ  --  BATCH REQUEST RECORD LAYOUT                        *
000300*                                                                 *
000400* REPLACES THE OLD CIRCULATION-DESK TERMINAL MENU.  EACH RECORD   *
000500* ON THE REQUEST FILE IS ONE OPERATION FOR LIBDRIV'S 1000-        *
000600* PROCESS-REQUESTS TO CARRY OUT AGAINST THE BOOK/BORROWER/        *
000700* LENDING TABLES -- ADD A BOOK, BORROW A BOOK, ETC.  ONLY THE     *
000800* FIELDS THE REQUEST CODE CALLS FOR NEED BE PUNCHED; THE REST     *
000900* ARE IGNORED BY THE PARAGRAPH THAT HANDLES THAT CODE.            *
001000*                                                                 *
001100* CHANGE LOG                                                      *
001200*   09/11/00  PTK  ORIGINAL LAYOUT.  REPLACES THE CICS BROWSE/    *
001300*            UPDATE TRANSACTIONS (SEE THE OLD LIBMENU PSEUDO-    *
001400*            CONVERSATIONAL MAP, RETIRED THIS RELEASE)            *
001500*   02/18/01  PTK  ADDED RQ-LOAN-PERIOD-DAYS, DEFAULTS TO ZERO    *
001600*            MEANING "USE THE STANDARD 30-DAY PERIOD"             *
001700*   05/02/03  MGV  FILLER REPOSITIONED AT END OF RECORD           *
001750*   05/02/03  MGV  DROPPED RQ-SEARCH-TEXT -- TITLE AND AUTHOR     *
001760*            SEARCHES NOW PUNCH THEIR QUERY INTO THE EXISTING     *
001770*            RQ-TITLE / RQ-AUTHOR SLOTS, SAME AS ADDBK            *
001800******************************************************************
001900 01  LIB-REQ-REC.
002000     05  RQ-REQUEST-CODE         PIC X(08).
002100         88  RQ-ADD-BOOK                    VALUE 'ADDBK'.
002200         88  RQ-REMOVE-BOOK                 VALUE 'RMVBK'.
002300         88  RQ-LIST-BOOKS                  VALUE 'LSTBK'.
002400         88  RQ-SEARCH-ISBN                 VALUE 'SRCHISBN'.
002500         88  RQ-SEARCH-TITLE                VALUE 'SRCHTITL'.
002600         88  RQ-SEARCH-AUTHOR               VALUE 'SRCHAUTH'.
002700         88  RQ-ADD-BORROWER                VALUE 'ADDBR'.
002800         88  RQ-LOOKUP-BORROWER             VALUE 'LKUPBR'.
002900         88  RQ-LIST-BORROWERS              VALUE 'LSTBR'.
003000         88  RQ-BORROW-BOOK                 VALUE 'BORROW'.
003100         88  RQ-RETURN-BOOK                 VALUE 'RETURN'.
003200     05  RQ-ISBN                  PIC X(13).
003300     05  RQ-TITLE                 PIC X(40).
003400     05  RQ-AUTHOR                PIC X(30).
003500     05  RQ-CATEGORY              PIC X(20).
003600     05  RQ-PUB-YEAR              PIC 9(04).
003700     05  RQ-PUBLISHER             PIC X(30).
003800     05  RQ-SHELF-LOC             PIC X(10).
003900     05  RQ-BORROWER-ID           PIC X(10).
004000     05  RQ-BORROWER-NAME         PIC X(30).
004100     05  RQ-BORROWER-CONTACT      PIC X(20).
004300     05  RQ-LOAN-PERIOD-DAYS      PIC 9(03).
004400     05  FILLER                   PIC X(52).
004500*                                                                 *
