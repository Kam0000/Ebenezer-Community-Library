000100******************************************************************
000200* LIBBOOK  --  BOOK INVENTORY RECORD LAYOUT                       *
000300*                                                                 *
000400* COPIED ONCE BY LIBDRIV AS LB-BOOK-REC, THE "CURRENT ROW" WORK   *
000500* AREA THAT EVERY BOOK PARAGRAPH MOVES A SLOT OF WS-BOOK-TABLE    *
000600* INTO BEFORE IT LOOKS AT INDIVIDUAL FIELDS, AND MOVES BACK OUT   *
000700* OF WHEN IT IS DONE.  THE TABLE ITSELF IS KEPT AS RAW PIC X(153)*
000800* SLOTS (WS-BOOK-SLOT) SO ONE GENERAL-PURPOSE COPYBOOK CAN        *
000900* DESCRIBE THE INPUT FD RECORD, THE OUTPUT FD RECORD, AND THE     *
001000* TABLE ROW ALL THREE WITHOUT BEING COPIED MORE THAN ONCE.        *
001100* FIELD ORDER BELOW IS THE FILE ORDER -- DO NOT RESEQUENCE        *
001200* WITHOUT RE-RUNNING THE CONVERSION JOB AGAINST THE LIVE FILES.   *
001300*                                                                 *
001400* CHANGE LOG                                                      *
001500*   11/09/91  RBW  ORIGINAL LAYOUT FOR BOOK CONVERSION            *
001600*   03/14/92  RBW  ADDED LB-SHELF-LOC, WAS BLANK FILLER           *
001700*   07/22/93  DHS  CATEGORY WIDENED 14 -> 20 PER CIRC DEPT        *
001800*   02/09/95  DHS  ADDED LB-PUB-YEAR-N REDEFINES FOR A LOAD-TIME  *
001900*            AUDIT TRACE IN LIBDRIV 0720-LOAD-BOOKS               *
002000*   06/30/98  PTK  Y2K REVIEW -- LB-PUB-YEAR IS ALREADY FULL      *
002100*            4-DIGIT, NO CENTURY WINDOW NEEDED HERE               *
002200*   09/11/00  PTK  ADDED LB-RECORD-STATUS INDICATOR BYTE AND      *
002300*            88-LEVELS FOR THE SOFT-DELETE ON REMOVE              *
002400*   01/04/01  PTK  RECAST TO A SINGLE SCRATCH WORK-AREA COPY,     *
002500*            MOVED TO/FROM RAW WS-BOOK-SLOT ENTRIES -- WAS        *
002600*            THREE HAND-KEPT COPIES OF THE SAME LAYOUT            *
002700*   05/02/03  MGV  FILLER REPOSITIONED AT END OF RECORD           *
002800******************************************************************
002900 01  LB-BOOK-REC.
003000     05  LB-TITLE                PIC X(40).
003100     05  LB-AUTHOR               PIC X(30).
003200     05  LB-ISBN                 PIC X(13).
003300     05  LB-CATEGORY             PIC X(20).
003400     05  LB-PUB-YEAR             PIC 9(04).
003500     05  LB-PUBLISHER            PIC X(30).
003600     05  LB-SHELF-LOC            PIC X(10).
003700     05  LB-RECORD-STATUS        PIC X(01)  VALUE 'A'.
003800         88  LB-ACTIVE                      VALUE 'A'.
003900         88  LB-REMOVED                     VALUE 'D'.
004000     05  FILLER                  PIC X(05).
004100*                                                                 *
004200******************************************************************
004300* ALTERNATE VIEW OF LB-PUB-YEAR, USED ONLY TO TRACE THE CENTURY/  *
004400* YEAR SPLIT WHEN THE LOAD-PHASE CONSOLE ECHO SWITCH IS ON.       *
004500******************************************************************
004600 01  LB-PUB-YEAR-ALT REDEFINES LB-BOOK-REC.
004700     05  FILLER                  PIC X(103).
004800     05  LB-PUB-YEAR-N.
004900         10  LB-PUB-YEAR-CC      PIC 99.
005000         10  LB-PUB-YEAR-YY      PIC 99.
005100     05  FILLER                  PIC X(46).
005200*                                                                 *
005300******************************************************************
005400* SORT-KEY VIEW -- LB-SORT-TITLE-KEY IS THE FIELD LIBDRIV LIFTS   *
005500* OUT AND UPPERCASES BEFORE CALLING LIBSORT FOR THE TITLE-SORTED  *
005600* LISTING (1120-REQ-LSTBK) AND THE EXACT-TITLE SEARCH (1140-REQ-  *
005700* SRCHTITLE).                                                     *
005800******************************************************************
005900 01  LB-SORT-VIEW REDEFINES LB-BOOK-REC.
006000     05  LB-SORT-TITLE-KEY       PIC X(40).
006100     05  FILLER                  PIC X(113).
006200*                                                                 *
