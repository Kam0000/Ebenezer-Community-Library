000100******************************************************************
000200* LIBDRIV                                                        *
000300*                                                                 *
000400* COMMUNITY LIBRARY BATCH DRIVER.  REPLACES THE OLD CIRCULATION   *
000500* DESK CICS MENU (ADD/REMOVE/LIST/SEARCH BOOKS, ADD/LOOKUP/LIST   *
000600* BORROWERS, BORROW/RETURN) WITH A SINGLE BATCH RUN THAT LOADS    *
000700* THE THREE MASTER FILES, APPLIES EVERY RECORD ON THE REQUEST     *
000800* FILE AGAINST THEM IN MEMORY, RUNS THE OVERDUE CHECK AND THE     *
000900* THREE STANDING REPORTS, THEN REWRITES ALL THREE MASTERS.        *
001000*                                                                 *
001100* THE THREE MASTER TABLES (BOOKS, BORROWERS, TRANSACTIONS) ARE    *
001200* HELD AS RAW PIC X SLOTS IN WORKING-STORAGE FOR THE LIFE OF THE   *
001300* RUN -- THIS SHOP DOES NOT KEEP THE LIBRARY ON AN INDEXED FILE    *
001400* OR A DATA BASE, SO EVERY LOOKUP IS A SCAN OR A LIBSORT CALL.     *
001500*                                                                 *
001600* CHANGE LOG                                                      *
001700*   09/11/00  PTK  ORIGINAL VERSION.  REPLACES THE OLD CICS        *
001800*            LIBMENU PSEUDO-CONVERSATIONAL TRANSACTION SET WITH    *
001900*            A NIGHTLY BATCH RUN AGAINST A REQUEST FILE            *
002000*   10/02/00  PTK  ADDED THE OVERDUE MANAGER (1400 SERIES) --      *
002100*            PREVIOUSLY A SEPARATE JOB, SAME CARD DECK NOW         *
002200*   11/02/00  PTK  PICKED UP THE LIBSORT SHIFT-LOOP FIX (SEE       *
002300*            LIBSORT CHANGE LOG) -- LIST-BOOKS WAS DROPPING THE    *
002400*            SECOND TITLE ON EVERY RUN WITH MORE THAN 2 BOOKS      *
002500*   02/18/01  PTK  BORROW REQUEST MAY NOW OVERRIDE THE STANDARD    *
002600*            30-DAY LOAN PERIOD (RQ-LOAN-PERIOD-DAYS)              *
002700*   07/14/97  DHS  ADDED THE THREE STANDING REPORTS (MOST-         *
002800*            BORROWED, TOP-FINES, BY-CATEGORY) AT THE BRANCH       *
002900*            MANAGERS' REQUEST -- END OF RUN, AFTER SAVE MOVED     *
003000*            TO BEFORE SAVE PER THE ENTRY BELOW                    *
003100*   07/21/97  DHS  REPORTS MUST RUN BEFORE THE SAVE PHASE NOW,     *
003200*            NOT AFTER -- OPERATIONS WANTED THE REPORTS ON THE     *
003300*            SAME RUN'S RPT-FILE EVEN IF THE SAVE PHASE ABENDS     *
003400*   06/30/98  PTK  Y2K REVIEW -- RUN-DATE NOW DERIVED WITH AN      *
003500*            EXPLICIT CENTURY WINDOW (0110-DETERMINE-CENTURY)      *
003600*            INSTEAD OF ASSUMING 19 THE WAY THE OLD MENU DID       *
003700*   01/04/01  PTK  BOOK/BORROWER/TRANSACTION TABLES RECAST TO      *
003800*            RAW SLOTS OVER A SINGLE SCRATCH COPY OF EACH RECORD   *
003900*            LAYOUT -- SEE LIBBOOK/LIBBORR/LIBTRAN                 *
004000*   06/30/02  MGV  TRANSACTION TABLE BOUND RAISED 500 -> 2000 TO   *
004100*            MATCH THE LIBSORT BOUND INCREASE                     *
004200*   05/02/03  MGV  DROPPED RQ-SEARCH-TEXT FROM THE REQUEST         *
004300*            LAYOUT (SEE LIBREQ) -- 1140/1150 NOW REUSE RQ-TITLE   *
004400*            AND RQ-AUTHOR FOR THEIR SEARCH QUERY TEXT             *
004410*   06/18/03  MGV  REPORT-LINE RECORD WIDENED TO MATCH THE         *
004420*            LONGEST DETAIL LINE (BOOK LISTING, 153 BYTES) --      *
004430*            EVERY SHORTER LINE'S TRAILING FILLER WIDENED TO SUIT  *
004440*   06/25/03  MGV  BORROW REQUEST NOW REJECTED UNLESS THE          *
004450*            BORROWER ID IS ON FILE AND THE ISBN IS AN ACTIVE      *
004460*            BOOK -- AUDIT FOUND LOANS BEING RECORDED AGAINST      *
004470*            BORROWER IDS THAT HAD NEVER BEEN REGISTERED           *
004480*   07/10/03  MGV  FIXED 1502-PICK-TOP-ISBN -- IT WAS RESETTING    *
004485*            WS-MATCH-LT-IDX FROM THE SCAN LOOP'S OWN EXIT VALUE   *
004490*            INSTEAD OF LEAVING THE WINNING ROW 1505 HAD ALREADY   *
004495*            FOUND, SO THE SAME TOP ISBN WAS ZEROED OUT OF RANGE   *
004497*            EACH PASS AND PRINTED IN ALL FIVE MOST-BORROWED SLOTS *
004498*   07/15/03  MGV  1200-REQ-ADDBR -- BR-FINES ZERO MOVED OUT FROM   *
004501*            UNDER "IF NOT WS-FOUND" SO IT ALSO FIRES ON A          *
004504*            DUPLICATE-ID REPLACE -- THE BLANKET SPACES FILL A FEW  *
004507*            LINES ABOVE LEAVES INVALID PACKED-DECIMAL BYTES IN     *
004510*            THE COMP-3 FIELD, AND THOSE WERE GOING TO FILE AS-IS   *
004513*            ON THE REPLACE PATH VIA 0911-SAVE-BORR-RECORD          *
004516*   07/18/03  MGV  RPT-DETAIL-OVERDUE WAS MISSING THE RETURNED-FLAG *
004517*            COLUMN -- ADDED RPT-OD-RETURNED-FLAG, MOVED FROM       *
004518*            LT-RETURNED-FLAG IN 1410-OVERDUE-PRINT-LOOP, KEEPING   *
004519*            THE DAYS-OVER COLUMN BESIDE IT FOR THE SAME LINE       *
004522*   07/21/03  MGV  1511-PICK-TOP-FINES HAD TWO "MOVE 0 TO BR-FINES" *
004524*            LINES BACK TO BACK -- THE FIRST ONE RAN BEFORE THE     *
004526*            BORROWER SLOT WAS EVEN LOADED INTO BR-BORR-REC, SO     *
004528*            THE VERY NEXT MOVE OVERWROTE IT AND IT NEVER DID       *
004530*            ANYTHING.  DROPPED AS A LEFTOVER COPY-PASTE LINE       *
004560******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     LIBDRIV.
004800 AUTHOR.         P T KOWALSKI.
004900 INSTALLATION.   COUNTY LIBRARY SYSTEMS GROUP.
005000 DATE-WRITTEN.   09/11/00.
005100 DATE-COMPILED.  09/11/00.
005200 SECURITY.       NON-CONFIDENTIAL.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS LD-CONSOLE-ECHO-ON
006100            OFF STATUS IS LD-CONSOLE-ECHO-OFF.
006200******************************************************************
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT REQ-FILE       ASSIGN TO REQFILE
006600            FILE STATUS IS WS-REQFILE-STATUS.
006700     SELECT BOOK-FILE      ASSIGN TO BOOKFILE
006800            FILE STATUS IS WS-BOOKFILE-STATUS.
006900     SELECT BOOK-FILE-OUT  ASSIGN TO BOOKOUT
007000            FILE STATUS IS WS-BOOKOUT-STATUS.
007100     SELECT BORR-FILE      ASSIGN TO BORRFILE
007200            FILE STATUS IS WS-BORRFILE-STATUS.
007300     SELECT BORR-FILE-OUT  ASSIGN TO BORROUT
007400            FILE STATUS IS WS-BORROUT-STATUS.
007500     SELECT TRAN-FILE      ASSIGN TO TRANFILE
007600            FILE STATUS IS WS-TRANFILE-STATUS.
007700     SELECT TRAN-FILE-OUT  ASSIGN TO TRANOUT
007800            FILE STATUS IS WS-TRANOUT-STATUS.
007900     SELECT RPT-FILE       ASSIGN TO LIBRPT
008000            FILE STATUS IS WS-RPTFILE-STATUS.
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*                                                                 *
008500 FD  REQ-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800     COPY LIBREQ.
008900*                                                                 *
009000 FD  BOOK-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  FDI-BOOK-REC                PIC X(153).
009400*                                                                 *
009500 FD  BOOK-FILE-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  FDO-BOOK-REC                PIC X(153).
009900*                                                                 *
010000 FD  BORR-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  FDI-BORR-REC                PIC X(70).
010400*                                                                 *
010500 FD  BORR-FILE-OUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800 01  FDO-BORR-REC                PIC X(70).
010900*                                                                 *
011000 FD  TRAN-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300 01  FDI-TRAN-REC                PIC X(45).
011400*                                                                 *
011500 FD  TRAN-FILE-OUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 01  FDO-TRAN-REC                PIC X(45).
011900*                                                                 *
012000 FD  RPT-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD.
012300 01  RPT-RECORD                  PIC X(153).
012400******************************************************************
012500 WORKING-STORAGE SECTION.
012510*                                                                 *
012520* STAND-ALONE EOF SWITCHES FOR THE FOUR INPUT FILES -- KEPT AS     *
012530* 77-LEVEL ITEMS, NOT FOLDED INTO A GROUP, SAME AS TEST-STATUS ON  *
012540* THE OLD WRKSFINL JOB.                                            *
012550 77  WS-REQ-EOF-SW               PIC X(01)  VALUE 'N'.
012560     88  WS-REQ-EOF                         VALUE 'Y'.
012570 77  WS-BOOK-EOF-SW              PIC X(01)  VALUE 'N'.
012580     88  WS-BOOK-EOF                        VALUE 'Y'.
012590 77  WS-BORR-EOF-SW              PIC X(01)  VALUE 'N'.
012600     88  WS-BORR-EOF                        VALUE 'Y'.
012610 77  WS-TRAN-EOF-SW              PIC X(01)  VALUE 'N'.
012620     88  WS-TRAN-EOF                        VALUE 'Y'.
012630*                                                                 *
012640******************************************************************
012650* STANDARD LOAN PERIOD AND OVERDUE GRACE WINDOW.  BOTH ARE PLAIN   *
012660* CONSTANTS, NOT PART OF ANY LARGER GROUP, SO THEY STAY 77-LEVEL   *
012670* THE SAME WAY THE OLD JOBS KEPT A BARE SUB1/SUB2/FILE-STATUS.     *
012680******************************************************************
012690 77  WS-LOAN-PERIOD              PIC 9(03)  VALUE 30.
012695 77  WS-OVERDUE-GRACE-DAYS       PIC 9(03)  VALUE 14.
012696*                                                                 *
012697******************************************************************
012698 01  WS-FILE-STATUS-FIELDS.
012800     05  WS-REQFILE-STATUS       PIC X(02)  VALUE SPACES.
012900     05  WS-BOOKFILE-STATUS      PIC X(02)  VALUE SPACES.
013000     05  WS-BOOKOUT-STATUS       PIC X(02)  VALUE SPACES.
013100     05  WS-BORRFILE-STATUS      PIC X(02)  VALUE SPACES.
013200     05  WS-BORROUT-STATUS       PIC X(02)  VALUE SPACES.
013300     05  WS-TRANFILE-STATUS      PIC X(02)  VALUE SPACES.
013400     05  WS-TRANOUT-STATUS       PIC X(02)  VALUE SPACES.
013500     05  WS-RPTFILE-STATUS       PIC X(02)  VALUE SPACES.
014400*                                                                 *
014500******************************************************************
014600* RUN-DATE FIELDS -- ACCEPT FROM DATE STILL RETURNS A 2-DIGIT     *
014700* YEAR ON THIS COMPILER, SO 0110-DETERMINE-CENTURY APPLIES THE    *
014800* USUAL WINDOW (00-49 IS 20XX, 50-99 IS 19XX) TO BUILD AN 8-DIGIT  *
014900* CCYYMMDD RUN DATE FOR DUE-DATE AND OVERDUE-CUTOFF ARITHMETIC.    *
015000******************************************************************
015100 01  WS-SYSTEM-DATE.
015200     05  WS-CURR-YY              PIC 9(02).
015300     05  WS-CURR-MM               PIC 9(02).
015400     05  WS-CURR-DD               PIC 9(02).
015500 01  WS-RUN-DATE-AREA.
015600     05  WS-RUN-CC               PIC 9(02)  VALUE 0.
015700     05  WS-RUN-YY               PIC 9(02)  VALUE 0.
015800     05  WS-RUN-MM               PIC 9(02)  VALUE 0.
015900     05  WS-RUN-DD               PIC 9(02)  VALUE 0.
016000 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-AREA PIC 9(08).
016100*                                                                 *
016500******************************************************************
016600* GENERAL-PURPOSE DATE-ARITHMETIC WORK AREA.  SHARED BY THE DUE-   *
016700* DATE PARAGRAPH (1300-REQ-BORROW) AND THE OVERDUE-CUTOFF          *
016800* PARAGRAPH (1400-OVERDUE-CHECK) -- ONLY ONE OF THE TWO IS EVER    *
016900* ACTIVE AT A TIME SO ONE SCRATCH AREA SERVES BOTH.                *
017000******************************************************************
017100 01  WS-DATECALC-AREA.
017200     05  WS-DC-CCYY              PIC 9(04).
017300     05  WS-DC-MM                PIC 9(02).
017400     05  WS-DC-DD                PIC 9(02).
017500 01  WS-DATECALC-N REDEFINES WS-DATECALC-AREA PIC 9(08).
017600 01  WS-DAYS-TO-ADD              PIC S9(04) COMP  VALUE 0.
017700 01  WS-DAYS-TO-SUBTRACT         PIC S9(04) COMP  VALUE 0.
017800 01  WS-LEAP-YEAR-SW             PIC X(01)  VALUE 'N'.
017900     88  WS-LEAP-YEAR                       VALUE 'Y'.
018000*                                                                 *
018100******************************************************************
018200* CLASSIC DAYS-IN-MONTH TABLE.  REDEFINED AS AN OCCURS 12 ARRAY    *
018300* SO 0620-ADD-ONE-DAY CAN LOOK UP FEBRUARY (AND BUMP IT TO 29 ON   *
018400* A LEAP YEAR) WITHOUT AN INTRINSIC FUNCTION.                      *
018500******************************************************************
018600 01  WS-DAYS-IN-MONTH-LITERALS.
018700     05  FILLER                  PIC 9(02)  VALUE 31.
018800     05  FILLER                  PIC 9(02)  VALUE 28.
018900     05  FILLER                  PIC 9(02)  VALUE 31.
019000     05  FILLER                  PIC 9(02)  VALUE 30.
019100     05  FILLER                  PIC 9(02)  VALUE 31.
019200     05  FILLER                  PIC 9(02)  VALUE 30.
019300     05  FILLER                  PIC 9(02)  VALUE 31.
019400     05  FILLER                  PIC 9(02)  VALUE 31.
019500     05  FILLER                  PIC 9(02)  VALUE 30.
019600     05  FILLER                  PIC 9(02)  VALUE 31.
019700     05  FILLER                  PIC 9(02)  VALUE 30.
019800     05  FILLER                  PIC 9(02)  VALUE 31.
019900 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERALS.
020000     05  WS-DIM                  PIC 9(02)  OCCURS 12 TIMES.
020100*                                                                 *
020200******************************************************************
020300* CASE-CONVERSION LITERALS -- INSPECT CONVERTING IS THIS SHOP'S    *
020400* STANDARD WAY OF FORCING A KEY TO UPPER CASE BEFORE A LIBSORT     *
020500* CALL OR A SEARCH COMPARE.  NO UPPER-CASE INTRINSIC ON THIS BOX.  *
020600******************************************************************
020700 01  WS-LOWER-ALPHABET   PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
020800 01  WS-UPPER-ALPHABET   PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020900*                                                                 *
021000******************************************************************
021100* GENERAL SUBSTRING-CONTAINS UTILITY -- USED BY THE TITLE SEARCH   *
021200* SUBSTRING FALLBACK (1148) AND THE AUTHOR SUBSTRING SEARCH (1150) *
021300******************************************************************
021400 01  WS-CONTAINS-FIELDS.
021500     05  WS-HAYSTACK             PIC X(40).
021600     05  WS-NEEDLE               PIC X(40).
021700     05  WS-NEEDLE-LEN           PIC S9(04) COMP  VALUE 0.
021800     05  WS-SCAN-POS             PIC S9(04) COMP  VALUE 0.
021900     05  WS-CONTAINS-SW          PIC X(01)  VALUE 'N'.
022000         88  WS-CONTAINS                    VALUE 'Y'.
022100*                                                                 *
022200 COPY LIBBOOK.
022300 COPY LIBBORR.
022400 COPY LIBTRAN.
022500*                                                                 *
022600******************************************************************
022700* THE THREE MASTER TABLES.  EACH ROW IS A RAW SLOT THE WIDTH OF    *
022800* THE RECORD -- NAMED FIELDS ARE ONLY EVER REACHED BY MOVING A     *
022900* SLOT INTO THE SCRATCH WORK AREA ABOVE (LB-BOOK-REC / BR-BORR-    *
023000* REC / LT-TRAN-REC) AND BACK OUT AGAIN.  SEE THE HEADER COMMENT   *
023100* AT THE TOP OF THIS PROGRAM AND EACH COPYBOOK FOR WHY.            *
023200******************************************************************
023300 01  WS-BOOK-COUNT               PIC S9(08) COMP  VALUE 0.
023400 01  WS-BOOK-TABLE.
023500     05  WS-BOOK-SLOT            PIC X(153)
023600             OCCURS 0 TO 500 TIMES DEPENDING ON WS-BOOK-COUNT
023700             INDEXED BY WS-BK-IDX.
023800*                                                                 *
023900 01  WS-BORR-COUNT               PIC S9(08) COMP  VALUE 0.
024000 01  WS-BORR-TABLE.
024100     05  WS-BORR-SLOT            PIC X(70)
024200             OCCURS 0 TO 500 TIMES DEPENDING ON WS-BORR-COUNT
024300             INDEXED BY WS-BR-IDX.
024400*                                                                 *
024500 01  WS-TRAN-COUNT               PIC S9(08) COMP  VALUE 0.
024600 01  WS-TRAN-TABLE.
024700     05  WS-TRAN-SLOT            PIC X(45)
024800             OCCURS 0 TO 2000 TIMES DEPENDING ON WS-TRAN-COUNT
024900             INDEXED BY WS-TR-IDX.
025000*                                                                 *
025100******************************************************************
025200* LIBSORT LINKAGE MIRROR -- SAME SHAPE LIBSORT DECLARES IN ITS     *
025300* OWN LINKAGE SECTION.  REUSED FOR ALL THREE SORTS THIS PROGRAM    *
025400* NEEDS (TITLE, BORROWER NAME, DUE DATE) -- ONLY ONE IS EVER IN    *
025500* USE AT A TIME.                                                  *
025600******************************************************************
025700 01  WS-SORT-ARRAY-SIZE          PIC S9(08) COMP  VALUE 0.
025800 01  WS-SORT-KEY-TABLE.
025900     05  WS-SORT-KEY             PIC X(40)
026000             OCCURS 0 TO 2000 TIMES DEPENDING ON WS-SORT-ARRAY-SIZE.
026100 01  WS-SORT-INDEX-TABLE.
026200     05  WS-SORT-INDEX           PIC S9(08) COMP
026300             OCCURS 0 TO 2000 TIMES DEPENDING ON WS-SORT-ARRAY-SIZE.
026400*                                                                 *
026500******************************************************************
026600* MISCELLANEOUS WORK FIELDS SHARED ACROSS THE REQUEST PARAGRAPHS.  *
026700******************************************************************
026800 01  WS-MISC-FIELDS.
026900     05  WS-FOUND-SW             PIC X(01)  VALUE 'N'.
027000         88  WS-FOUND                       VALUE 'Y'.
027050     05  WS-BR-EXISTS-SW         PIC X(01)  VALUE 'N'.
027060         88  WS-BR-EXISTS                   VALUE 'Y'.
027070     05  WS-BK-EXISTS-SW         PIC X(01)  VALUE 'N'.
027080         88  WS-BK-EXISTS                   VALUE 'Y'.
027100     05  WS-SUB                  PIC S9(08) COMP  VALUE 0.
027200     05  WS-SUB2                 PIC S9(08) COMP  VALUE 0.
027300     05  WS-LOW-SUB              PIC S9(08) COMP  VALUE 0.
027400     05  WS-HIGH-SUB             PIC S9(08) COMP  VALUE 0.
027500     05  WS-MID-SUB              PIC S9(08) COMP  VALUE 0.
027600     05  WS-UPPER-QUERY          PIC X(40)  VALUE SPACES.
027700     05  WS-MATCH-LT-IDX         PIC S9(08) COMP  VALUE 0.
027800*                                                                 *
027900******************************************************************
028000* REQUEST-COUNT / SAVE-COUNT ACCUMULATORS FOR THE RUN-END TOTALS   *
028100* LINE (SEE 0100-INITIALIZE / 9900-WRITE-RUN-TOTALS).               *
028200******************************************************************
028300 01  WS-RUN-TOTALS.
028400     05  WS-REQ-COUNT            PIC S9(08) COMP  VALUE 0.
028500     05  WS-BOOKS-SAVED          PIC S9(08) COMP  VALUE 0.
028600     05  WS-BORR-SAVED           PIC S9(08) COMP  VALUE 0.
028700     05  WS-TRAN-SAVED           PIC S9(08) COMP  VALUE 0.
028800*                                                                 *
028900******************************************************************
029000* ISBN-BORROW TALLY TABLE -- BUILT FRESH EACH RUN BY 1500-RPT-     *
029100* MOST-BORROWED FROM THE TRANSACTION TABLE, THEN SCANNED FIVE      *
029200* TIMES TO PULL OUT THE TOP FIVE WITHOUT A FULL SORT.              *
029300******************************************************************
029400 01  WS-ISBN-TALLY-COUNT         PIC S9(08) COMP  VALUE 0.
029500 01  WS-ISBN-TALLY-TABLE.
029600     05  WS-ISBN-TALLY-ENTRY     OCCURS 500 TIMES
029700             INDEXED BY WS-IT-IDX.
029800         10  WS-IT-ISBN          PIC X(13)  VALUE SPACES.
029900         10  WS-IT-COUNT         PIC S9(08) COMP  VALUE 0.
030000*                                                                 *
030100******************************************************************
030200* CATEGORY TALLY TABLE -- SAME SHAPE AS THE OLD WRKSFINL           *
030300* WS-REPORT-TABLE, JUST RENAMED TO THE LIBRARY SYSTEM'S OWN        *
030400* VOCABULARY.  SCANNED ONCE PER ACTIVE BOOK BY 1520-RPT-BY-        *
030500* CATEGORY, THEN PRINTED IN THE ORDER CATEGORIES WERE FIRST SEEN.  *
030600******************************************************************
030700 01  WS-CAT-TALLY-COUNT          PIC S9(08) COMP  VALUE 0.
030800 01  WS-CAT-TALLY-TABLE.
030900     05  WS-CAT-TALLY-ENTRY      OCCURS 100 TIMES
031000             INDEXED BY WS-CT-IDX.
031100         10  WS-CT-CATEGORY      PIC X(20)  VALUE SPACES.
031200         10  WS-CT-COUNT         PIC S9(08) COMP  VALUE 0.
031300*                                                                 *
031400******************************************************************
031500* TOP-5 HOLDING TABLES FOR THE MOST-BORROWED AND TOP-FINES         *
031600* REPORTS.  BOTH ARE FILLED BY A REPEATED "FIND THE BEST ONE NOT   *
031700* YET PICKED" SCAN -- FIVE PASSES OVER A SMALL TABLE IS CHEAPER    *
031800* AND PLAINER THAN CALLING LIBSORT FOR A TOP-N PICK.               *
031900******************************************************************
032000 01  WS-TOP5-ISBN-TABLE.
032100     05  WS-T5I-ENTRY            OCCURS 5 TIMES INDEXED BY WS-T5I-IDX.
032200         10  WS-T5I-ISBN         PIC X(13)  VALUE SPACES.
032300         10  WS-T5I-COUNT        PIC S9(08) COMP  VALUE 0.
032400 01  WS-TOP5-FINES-TABLE.
032500     05  WS-T5F-ENTRY            OCCURS 5 TIMES INDEXED BY WS-T5F-IDX.
032600         10  WS-T5F-BR-IDX       PIC S9(08) COMP  VALUE 0.
032700         10  WS-T5F-FINES        PIC S9(05)V99    VALUE 0.
032800*                                                                 *
032900******************************************************************
033000* PRINT-LINE LAYOUTS.  ONE GROUP PER REPORT, EACH A FILLER-PADDED  *
033100* 132-BYTE LINE, THE WAY THE OLD WRKSFINL STATISTICS LINES WERE    *
033200* LAID OUT.                                                        *
033300******************************************************************
033400 01  RPT-MSG-LINE.
033500     05  RPT-MSG-TEXT            PIC X(80).
033600     05  FILLER                  PIC X(73).
033700*                                                                 *
033800 01  RPT-HEADER-BOOKLIST.
033900     05  FILLER                  PIC X(48)
034000             VALUE 'BOOK INVENTORY -- TITLE ORDER'.
034100     05  FILLER                  PIC X(105)  VALUE SPACES.
034200*                                                                 *
034300 01  RPT-DETAIL-BOOKLIST.
034400     05  RPT-BK-TITLE            PIC X(40).
034500     05  FILLER                  PIC X(01)  VALUE SPACE.
034600     05  RPT-BK-AUTHOR           PIC X(30).
034700     05  FILLER                  PIC X(01)  VALUE SPACE.
034800     05  RPT-BK-ISBN             PIC X(13).
034900     05  FILLER                  PIC X(01)  VALUE SPACE.
035000     05  RPT-BK-CATEGORY         PIC X(20).
035100     05  FILLER                  PIC X(01)  VALUE SPACE.
035200     05  RPT-BK-YEAR             PIC 9(04).
035300     05  FILLER                  PIC X(01)  VALUE SPACE.
035400     05  RPT-BK-PUBLISHER        PIC X(30).
035500     05  FILLER                  PIC X(01)  VALUE SPACE.
035600     05  RPT-BK-SHELF            PIC X(10).
035700*                                                                 *
035800 01  RPT-HEADER-BORRLIST.
035900     05  FILLER                  PIC X(48)
036000             VALUE 'BORROWER REGISTRY -- NAME ORDER'.
036100     05  FILLER                  PIC X(105)  VALUE SPACES.
036200*                                                                 *
036300 01  RPT-DETAIL-BORRLIST.
036400     05  RPT-BR-NAME             PIC X(30).
036500     05  FILLER                  PIC X(01)  VALUE SPACE.
036600     05  RPT-BR-ID               PIC X(10).
036700     05  FILLER                  PIC X(01)  VALUE SPACE.
036800     05  RPT-BR-CONTACT          PIC X(20).
036900     05  FILLER                  PIC X(01)  VALUE SPACE.
037000     05  RPT-BR-FINES            PIC ----9.99.
037100     05  FILLER                  PIC X(81)  VALUE SPACES.
037200*                                                                 *
037300 01  RPT-HEADER-OVERDUE.
037400     05  FILLER                  PIC X(48)
037500             VALUE 'OVERDUE LOAN LISTING'.
037600     05  FILLER                  PIC X(105)  VALUE SPACES.
037700*                                                                 *
037800 01  RPT-DETAIL-OVERDUE.
037900     05  RPT-OD-ISBN             PIC X(13).
038000     05  FILLER                  PIC X(01)  VALUE SPACE.
038100     05  RPT-OD-BORROWER-ID      PIC X(10).
038200     05  FILLER                  PIC X(01)  VALUE SPACE.
038300     05  RPT-OD-BORROW-DATE      PIC 9(08).
038400     05  FILLER                  PIC X(01)  VALUE SPACE.
038500     05  RPT-OD-DUE-DATE         PIC 9(08).
038600     05  FILLER                  PIC X(01)  VALUE SPACE.
038650     05  RPT-OD-RETURNED-FLAG    PIC X(01).
038660     05  FILLER                  PIC X(01)  VALUE SPACE.
038700     05  RPT-OD-DAYS-OVER        PIC ----9.
038800     05  FILLER                  PIC X(103)  VALUE SPACES.
038900*                                                                 *
039000 01  RPT-HEADER-MOSTBORROWED.
039100     05  FILLER                  PIC X(48)
039200             VALUE 'TOP 5 MOST-BORROWED TITLES'.
039300     05  FILLER                  PIC X(105)  VALUE SPACES.
039400*                                                                 *
039500 01  RPT-DETAIL-MOSTBORROWED.
039600     05  RPT-MB-RANK             PIC 9(01).
039700     05  FILLER                  PIC X(01)  VALUE SPACE.
039800     05  RPT-MB-ISBN             PIC X(13).
039900     05  FILLER                  PIC X(01)  VALUE SPACE.
040000     05  RPT-MB-TITLE            PIC X(40).
040100     05  FILLER                  PIC X(01)  VALUE SPACE.
040200     05  RPT-MB-COUNT            PIC ZZZ9.
040300     05  FILLER                  PIC X(92)  VALUE SPACES.
040400*                                                                 *
040500 01  RPT-HEADER-TOPFINES.
040600     05  FILLER                  PIC X(48)
040700             VALUE 'TOP 5 BORROWERS BY OUTSTANDING FINES'.
040800     05  FILLER                  PIC X(105)  VALUE SPACES.
040900*                                                                 *
041000 01  RPT-DETAIL-TOPFINES.
041100     05  RPT-TF-RANK             PIC 9(01).
041200     05  FILLER                  PIC X(01)  VALUE SPACE.
041300     05  RPT-TF-NAME             PIC X(30).
041400     05  FILLER                  PIC X(01)  VALUE SPACE.
041500     05  RPT-TF-ID               PIC X(10).
041600     05  FILLER                  PIC X(01)  VALUE SPACE.
041700     05  RPT-TF-FINES            PIC ----9.99.
041800     05  FILLER                  PIC X(101)  VALUE SPACES.
041900*                                                                 *
042000 01  RPT-HEADER-CATEGORY.
042100     05  FILLER                  PIC X(48)
042200             VALUE 'BOOK INVENTORY BY CATEGORY'.
042300     05  FILLER                  PIC X(105)  VALUE SPACES.
042400*                                                                 *
042500 01  RPT-DETAIL-CATEGORY.
042600     05  RPT-CT-CATEGORY         PIC X(20).
042700     05  FILLER                  PIC X(01)  VALUE SPACE.
042800     05  RPT-CT-COUNT            PIC ZZZ9.
042900     05  FILLER                  PIC X(128)  VALUE SPACES.
043000*                                                                 *
043100 01  RPT-RUN-TOTALS-LINE.
043200     05  FILLER                  PIC X(18)
043300             VALUE 'RUN TOTALS -- REQ='.
043400     05  RPT-RT-REQ-COUNT        PIC ZZZZ9.
043500     05  FILLER                  PIC X(08)  VALUE ' BOOKS='.
043600     05  RPT-RT-BOOKS            PIC ZZZZ9.
043700     05  FILLER                  PIC X(10)  VALUE ' BORROWERS='.
043800     05  RPT-RT-BORR             PIC ZZZZ9.
043900     05  FILLER                  PIC X(08)  VALUE ' TRANS='.
044000     05  RPT-RT-TRAN             PIC ZZZZ9.
044100     05  FILLER                  PIC X(89)  VALUE SPACES.
044200******************************************************************
044300 PROCEDURE DIVISION.
044400******************************************************************
044500*                                                                 *
044510*    RUN PLAN, TOP TO BOTTOM -- INITIALIZE, LOAD THE THREE TABLES,  *
044520*    APPLY EVERY REQUEST ON THE REQUEST FILE, RUN THE FIXED SET OF  *
044530*    END-OF-RUN REPORTS, THEN REWRITE THE THREE TABLES BACK OUT.    *
044540*    NOTHING IN THIS PROGRAM IS INTERACTIVE -- ONE PASS AND DONE.   *
044600 0000-MAIN-LOGIC.
044700     PERFORM 0100-INITIALIZE        THRU 0100-EXIT.
044800     PERFORM 0700-OPEN-FILES        THRU 0700-EXIT.
044900     PERFORM 0710-LOAD-BOOKS        THRU 0710-EXIT.
045000     PERFORM 0720-LOAD-BORROWERS    THRU 0720-EXIT.
045100     PERFORM 0730-LOAD-TRANS        THRU 0730-EXIT.
045200     PERFORM 0810-READ-REQ-FILE     THRU 0810-EXIT.
045300     PERFORM 1000-PROCESS-REQUESTS  THRU 1000-EXIT
045400         UNTIL WS-REQ-EOF.
045500     PERFORM 1400-OVERDUE-CHECK     THRU 1400-EXIT.
045600     PERFORM 1500-RPT-MOST-BORROWED THRU 1500-EXIT.
045700     PERFORM 1510-RPT-TOP-FINES     THRU 1510-EXIT.
045800     PERFORM 1520-RPT-BY-CATEGORY   THRU 1520-EXIT.
045900     PERFORM 0900-SAVE-BOOKS        THRU 0900-EXIT.
046000     PERFORM 0910-SAVE-BORROWERS    THRU 0910-EXIT.
046100     PERFORM 0920-SAVE-TRANS        THRU 0920-EXIT.
046200     PERFORM 9900-WRITE-RUN-TOTALS  THRU 9900-EXIT.
046300     PERFORM 0790-CLOSE-FILES       THRU 0790-EXIT.
046400     GOBACK.
046500*                                                                 *
046600 0100-INITIALIZE.
046700     ACCEPT WS-SYSTEM-DATE FROM DATE.
046800     PERFORM 0110-DETERMINE-CENTURY THRU 0110-EXIT.
046900     IF LD-CONSOLE-ECHO-ON
047000         DISPLAY 'LIBDRIV STARTED, RUN DATE = ' WS-RUN-DATE-N
047100     END-IF.
047200 0100-EXIT.
047300     EXIT.
047400*                                                                 *
047420*    ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT YEAR -- THIS WINDOW    *
047440*    SPLITS ANYTHING UNDER 50 INTO THE 2000S, AT OR OVER INTO THE   *
047460*    1900S.  GOOD UNTIL THIS SHOP IS STILL RUNNING LIBDRIV IN 2050. *
047500 0110-DETERMINE-CENTURY.
047600     IF WS-CURR-YY < 50
047700         MOVE 20 TO WS-RUN-CC
047800     ELSE
047900         MOVE 19 TO WS-RUN-CC
048000     END-IF
048100     MOVE WS-CURR-YY  TO WS-RUN-YY.
048200     MOVE WS-CURR-MM  TO WS-RUN-MM.
048300     MOVE WS-CURR-DD  TO WS-RUN-DD.
048400 0110-EXIT.
048500     EXIT.
048600*                                                                 *
048620*    ALL FOUR INPUT FILES AND ALL FOUR OUTPUT FILES ARE OPENED UP   *
048640*    FRONT -- THIS IS A SINGLE-PASS BATCH RUN, NOT A CONVERSATION.  *
048700 0700-OPEN-FILES.
048800     OPEN INPUT  REQ-FILE.
048900     OPEN INPUT  BOOK-FILE.
049000     OPEN INPUT  BORR-FILE.
049100     OPEN INPUT  TRAN-FILE.
049200     OPEN OUTPUT BOOK-FILE-OUT.
049300     OPEN OUTPUT BORR-FILE-OUT.
049400     OPEN OUTPUT TRAN-FILE-OUT.
049500     OPEN OUTPUT RPT-FILE.
049600     IF WS-REQFILE-STATUS NOT = '00'
049700         DISPLAY 'LIBDRIV -- REQUEST FILE OPEN FAILED, STATUS='
049800                  WS-REQFILE-STATUS
049900         MOVE 'Y' TO WS-REQ-EOF-SW
050000     END-IF.
050100 0700-EXIT.
050200     EXIT.
050300*                                                                 *
050320*    LAST THING 0000-MAIN-LOGIC DOES -- EVERY FILE NAMED HERE WAS   *
050340*    OPENED BY 0700-OPEN-FILES ABOVE.                                *
050400 0790-CLOSE-FILES.
050500     CLOSE REQ-FILE, BOOK-FILE, BOOK-FILE-OUT, BORR-FILE,
050600           BORR-FILE-OUT, TRAN-FILE, TRAN-FILE-OUT, RPT-FILE.
050700 0790-EXIT.
050800     EXIT.
050900*                                                                 *
051000******************************************************************
051100* LOAD PHASE -- BOOKS.  A RECORD WITH A BLANK ISBN OR TITLE IS     *
051200* CONSIDERED A DAMAGED CONVERSION RECORD AND IS LOGGED, NOT        *
051300* LOADED -- THE SAME RULE THE OLD MENU APPLIED ON INPUT.           *
051400******************************************************************
051500 0710-LOAD-BOOKS.
051600     PERFORM 0711-READ-BOOK-FILE THRU 0711-EXIT.
051700     PERFORM 0712-LOAD-BOOK-RECORD THRU 0712-EXIT
051800         UNTIL WS-BOOK-EOF.
051900 0710-EXIT.
052000     EXIT.
052100*                                                                 *
052120*    ONE RECORD AHEAD -- 0710-LOAD-BOOKS CALLS THIS ONCE BEFORE THE *
052140*    LOAD LOOP STARTS SO THE LOOP TEST SEES A RECORD ALREADY IN     *
052160*    HAND, SAME PRIMING-READ PATTERN AS THE OTHER TWO LOAD PHASES.  *
052200 0711-READ-BOOK-FILE.
052300     READ BOOK-FILE
052400         AT END
052500             MOVE 'Y' TO WS-BOOK-EOF-SW
052600         NOT AT END
052700             MOVE FDI-BOOK-REC TO LB-BOOK-REC
052800     END-READ.
052900 0711-EXIT.
053000     EXIT.
053100*                                                                 *
053120*    READ-AHEAD FOR THE NEXT RECORD HAPPENS AT THE BOTTOM OF THIS   *
053140*    PARAGRAPH, AFTER THE CURRENT ONE IS FILED AWAY.                *
053200 0712-LOAD-BOOK-RECORD.
053300     IF LB-ISBN = SPACES OR LB-TITLE = SPACES
053400         DISPLAY 'LIBDRIV -- SKIPPED INCOMPLETE BOOK RECORD, ISBN='
053500                  LB-ISBN
053600     ELSE
053700         ADD 1 TO WS-BOOK-COUNT
053800         SET WS-BK-IDX TO WS-BOOK-COUNT
053900         MOVE LB-BOOK-REC TO WS-BOOK-SLOT (WS-BK-IDX)
054000         IF LD-CONSOLE-ECHO-ON
054100             DISPLAY 'LOADED BOOK ISBN=' LB-ISBN ' CENTURY='
054200                      LB-PUB-YEAR-CC ' YEAR=' LB-PUB-YEAR-YY
054300         END-IF
054400     END-IF.
054500     PERFORM 0711-READ-BOOK-FILE THRU 0711-EXIT.
054600 0712-EXIT.
054700     EXIT.
054800*                                                                 *
054900******************************************************************
055000* LOAD PHASE -- BORROWERS.                                        *
055100******************************************************************
055200 0720-LOAD-BORROWERS.
055300     PERFORM 0721-READ-BORR-FILE THRU 0721-EXIT.
055400     PERFORM 0722-LOAD-BORR-RECORD THRU 0722-EXIT
055500         UNTIL WS-BORR-EOF.
055600 0720-EXIT.
055700     EXIT.
055800*                                                                 *
055820*    SAME PRIMING-READ PATTERN AS 0711-READ-BOOK-FILE ABOVE.        *
055900 0721-READ-BORR-FILE.
056000     READ BORR-FILE
056100         AT END
056200             MOVE 'Y' TO WS-BORR-EOF-SW
056300         NOT AT END
056400             MOVE FDI-BORR-REC TO BR-BORR-REC
056500     END-READ.
056600 0721-EXIT.
056700     EXIT.
056800*                                                                 *
056820*    BORROWER FILE HAS NO SOFT-DELETE FLAG TO CHECK ON LOAD -- ONLY  *
056840*    AN INCOMPLETE RECORD IS SKIPPED.                                *
056900 0722-LOAD-BORR-RECORD.
057000     IF BR-BORROWER-ID = SPACES OR BR-NAME = SPACES
057100         DISPLAY 'LIBDRIV -- SKIPPED INCOMPLETE BORROWER RECORD, ID='
057200                  BR-BORROWER-ID
057300     ELSE
057400         ADD 1 TO WS-BORR-COUNT
057500         SET WS-BR-IDX TO WS-BORR-COUNT
057600         MOVE BR-BORR-REC TO WS-BORR-SLOT (WS-BR-IDX)
057700     END-IF.
057800     PERFORM 0721-READ-BORR-FILE THRU 0721-EXIT.
057900 0722-EXIT.
058000     EXIT.
058100*                                                                 *
058200******************************************************************
058300* LOAD PHASE -- TRANSACTIONS.  THE TABLE LOADED HERE IS ALSO THE   *
058400* OVERDUE WORKING SET -- 1400-OVERDUE-CHECK FILTERS IT TO OPEN     *
058500* LOANS WHEN IT BUILDS ITS OWN LIBSORT KEY ARRAY.                  *
058600******************************************************************
058700 0730-LOAD-TRANS.
058800     PERFORM 0731-READ-TRAN-FILE THRU 0731-EXIT.
058900     PERFORM 0732-LOAD-TRAN-RECORD THRU 0732-EXIT
059000         UNTIL WS-TRAN-EOF.
059100 0730-EXIT.
059200     EXIT.
059300*                                                                 *
059320*    SAME PRIMING-READ PATTERN AS 0711-READ-BOOK-FILE ABOVE.        *
059400 0731-READ-TRAN-FILE.
059500     READ TRAN-FILE
059600         AT END
059700             MOVE 'Y' TO WS-TRAN-EOF-SW
059800         NOT AT END
059900             MOVE FDI-TRAN-REC TO LT-TRAN-REC
060000     END-READ.
060100 0731-EXIT.
060200     EXIT.
060300*                                                                 *
060320*    OPEN AND RETURNED TRANSACTIONS BOTH GO INTO THE SAME TABLE --  *
060340*    THIS IS THE FULL LOAN HISTORY, NOT JUST OUTSTANDING LOANS.     *
060400 0732-LOAD-TRAN-RECORD.
060500     IF LT-ISBN = SPACES OR LT-BORROWER-ID = SPACES
060600         DISPLAY 'LIBDRIV -- SKIPPED INCOMPLETE TRANSACTION RECORD'
060700     ELSE
060800         ADD 1 TO WS-TRAN-COUNT
060900         SET WS-TR-IDX TO WS-TRAN-COUNT
061000         MOVE LT-TRAN-REC TO WS-TRAN-SLOT (WS-TR-IDX)
061100     END-IF.
061200     PERFORM 0731-READ-TRAN-FILE THRU 0731-EXIT.
061300 0732-EXIT.
061400     EXIT.
061500*                                                                 *
061600******************************************************************
061700* REQUEST DISPATCH.  ONE REQUEST PER REQ-FILE RECORD, APPLIED      *
061800* STRAIGHT AGAINST THE IN-MEMORY TABLES BUILT ABOVE.               *
061900******************************************************************
062000 0810-READ-REQ-FILE.
062100     READ REQ-FILE
062200         AT END
062300             MOVE 'Y' TO WS-REQ-EOF-SW
062400     END-READ.
062500 0810-EXIT.
062600     EXIT.
062700*                                                                 *
062720*    EVALUATE AGAINST THE 88-LEVELS ON RQ-REQUEST-CODE IN LIBREQ --  *
062740*    AN UNRECOGNIZED CODE IS LOGGED AND OTHERWISE IGNORED, IT DOES  *
062760*    NOT ABORT THE RUN.                                             *
062800 1000-PROCESS-REQUESTS.
062900     ADD 1 TO WS-REQ-COUNT.
063000     EVALUATE TRUE
063100         WHEN RQ-ADD-BOOK
063200             PERFORM 1100-REQ-ADDBK     THRU 1100-EXIT
063300         WHEN RQ-REMOVE-BOOK
063400             PERFORM 1110-REQ-RMVBK     THRU 1110-EXIT
063500         WHEN RQ-LIST-BOOKS
063600             PERFORM 1120-REQ-LSTBK     THRU 1120-EXIT
063700         WHEN RQ-SEARCH-ISBN
063800             PERFORM 1130-REQ-SRCHISBN  THRU 1130-EXIT
063900         WHEN RQ-SEARCH-TITLE
064000             PERFORM 1140-REQ-SRCHTITLE THRU 1140-EXIT
064100         WHEN RQ-SEARCH-AUTHOR
064200             PERFORM 1150-REQ-SRCHAUTH  THRU 1150-EXIT
064300         WHEN RQ-ADD-BORROWER
064400             PERFORM 1200-REQ-ADDBR     THRU 1200-EXIT
064500         WHEN RQ-LOOKUP-BORROWER
064600             PERFORM 1210-REQ-LKUPBR    THRU 1210-EXIT
064700         WHEN RQ-LIST-BORROWERS
064800             PERFORM 1220-REQ-LSTBR     THRU 1220-EXIT
064900         WHEN RQ-BORROW-BOOK
065000             PERFORM 1300-REQ-BORROW    THRU 1300-EXIT
065100         WHEN RQ-RETURN-BOOK
065200             PERFORM 1310-REQ-RETURN    THRU 1310-EXIT
065300         WHEN OTHER
065400             DISPLAY 'LIBDRIV -- UNKNOWN REQUEST CODE: '
065500                      RQ-REQUEST-CODE
065600     END-EVALUATE.
065700     PERFORM 0810-READ-REQ-FILE THRU 0810-EXIT.
065800 1000-EXIT.
065900     EXIT.
066000*                                                                 *
066100******************************************************************
066200* BOOK INVENTORY -- ADD.  NEW BOOKS GO ON THE END OF THE TABLE;    *
066300* "CATEGORY GROUPS" ARE NOT A SEPARATE STRUCTURE HERE, THEY ARE    *
066400* BUILT ON THE FLY WHENEVER A LISTING OR THE CATEGORY REPORT       *
066500* SCANS THE TABLE, SO THERE IS NOTHING TO "CREATE" ON ADD.         *
066600******************************************************************
066700 1100-REQ-ADDBK.
066800     MOVE SPACES TO LB-BOOK-REC.
066900     MOVE RQ-TITLE       TO LB-TITLE.
067000     MOVE RQ-AUTHOR      TO LB-AUTHOR.
067100     MOVE RQ-ISBN        TO LB-ISBN.
067200     MOVE RQ-CATEGORY    TO LB-CATEGORY.
067300     MOVE RQ-PUB-YEAR    TO LB-PUB-YEAR.
067400     MOVE RQ-PUBLISHER   TO LB-PUBLISHER.
067500     MOVE RQ-SHELF-LOC   TO LB-SHELF-LOC.
067600     MOVE 'A'            TO LB-RECORD-STATUS.
067700     ADD 1 TO WS-BOOK-COUNT.
067800     SET WS-BK-IDX TO WS-BOOK-COUNT.
067900     MOVE LB-BOOK-REC TO WS-BOOK-SLOT (WS-BK-IDX).
068000     MOVE SPACES TO RPT-MSG-LINE.
068100     STRING 'BOOK ADDED: ' RQ-ISBN ' ' RQ-TITLE
068200         DELIMITED BY SIZE INTO RPT-MSG-TEXT.
068300     WRITE RPT-RECORD FROM RPT-MSG-LINE.
068400 1100-EXIT.
068500     EXIT.
068600*                                                                 *
068700******************************************************************
068800* BOOK INVENTORY -- REMOVE BY ISBN.  EVERY MATCHING SLOT IS SOFT-  *
068900* DELETED (LB-RECORD-STATUS SET TO 'D') REGARDLESS OF CATEGORY --  *
069000* THE SAME BOOK CAN BE SHELVED UNDER MORE THAN ONE CATEGORY ROW    *
069100* IN THE OLD PAPER CATALOG THIS TABLE REPLACED.                    *
069200******************************************************************
069300 1110-REQ-RMVBK.
069400     SET WS-BK-IDX TO 1.
069500     PERFORM 1111-RMVBK-SCAN THRU 1111-EXIT
069600         UNTIL WS-BK-IDX > WS-BOOK-COUNT.
069700     MOVE SPACES TO RPT-MSG-LINE.
069800     STRING 'BOOK REMOVED: ' RQ-ISBN DELIMITED BY SIZE
069900         INTO RPT-MSG-TEXT.
070000     WRITE RPT-RECORD FROM RPT-MSG-LINE.
070100 1110-EXIT.
070200     EXIT.
070300*                                                                 *
070350*    ONE PASS, EVERY MATCHING ACTIVE ROW SOFT-DELETED -- SEE THE   *
070360*    BANNER ABOVE FOR WHY THERE CAN BE MORE THAN ONE.              *
070400 1111-RMVBK-SCAN.
070500     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
070600     IF LB-ACTIVE AND LB-ISBN = RQ-ISBN
070700         MOVE 'D' TO LB-RECORD-STATUS
070800         MOVE LB-BOOK-REC TO WS-BOOK-SLOT (WS-BK-IDX)
070900     END-IF.
071000     SET WS-BK-IDX UP BY 1.
071100 1111-EXIT.
071200     EXIT.
071300*                                                                 *
071400******************************************************************
071500* BOOK INVENTORY -- LIST, SORTED BY TITLE.  BUILDS A LIBSORT KEY   *
071600* ARRAY OF UPPERCASED TITLES OVER THE ACTIVE BOOKS ONLY, THEN      *
071700* WALKS THE RETURNED INDEX ARRAY TO PRINT IN TITLE ORDER.          *
071800******************************************************************
071900 1120-REQ-LSTBK.
072000     MOVE 0 TO WS-SORT-ARRAY-SIZE.
072100     SET WS-BK-IDX TO 1.
072200     PERFORM 1121-BUILD-TITLE-KEY THRU 1121-EXIT
072300         UNTIL WS-BK-IDX > WS-BOOK-COUNT.
072400     CALL 'LIBSORT' USING WS-SORT-ARRAY-SIZE, WS-SORT-KEY-TABLE,
072500                           WS-SORT-INDEX-TABLE.
072600     WRITE RPT-RECORD FROM RPT-HEADER-BOOKLIST.
072700     MOVE 1 TO WS-SUB.
072800     PERFORM 1122-PRINT-SORTED-BOOK THRU 1122-EXIT
072900         UNTIL WS-SUB > WS-SORT-ARRAY-SIZE.
073000 1120-EXIT.
073100     EXIT.
073200*                                                                 *
073220*    SKIPS SOFT-DELETED ROWS -- A REMOVED BOOK IS NOT RESURRECTED  *
073240*    BY SHOWING UP IN THE SORTED LISTING.                          *
073300 1121-BUILD-TITLE-KEY.
073400     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
073500     IF LB-ACTIVE
073600         ADD 1 TO WS-SORT-ARRAY-SIZE
073700         MOVE LB-SORT-TITLE-KEY TO WS-SORT-KEY (WS-SORT-ARRAY-SIZE)
073800         INSPECT WS-SORT-KEY (WS-SORT-ARRAY-SIZE)
073900             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
074000         MOVE WS-BK-IDX TO WS-SORT-INDEX (WS-SORT-ARRAY-SIZE)
074100     END-IF.
074200     SET WS-BK-IDX UP BY 1.
074300 1121-EXIT.
074400     EXIT.
074500*                                                                 *
074520*    WS-SORT-INDEX CARRIES THE ORIGINAL WS-BOOK-SLOT SUBSCRIPT, NOT *
074540*    A ROW NUMBER IN THE SORTED LIST -- THAT IS HOW EACH BOOK PRINTS*
074560*    IN TITLE ORDER WITHOUT EVER MOVING IN THE MASTER TABLE.        *
074600 1122-PRINT-SORTED-BOOK.
074700     SET WS-BK-IDX TO WS-SORT-INDEX (WS-SUB).
074800     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
074900     PERFORM 1123-FORMAT-BOOK-DETAIL THRU 1123-EXIT.
075000     ADD 1 TO WS-SUB.
075100 1122-EXIT.
075200     EXIT.
075300*                                                                 *
075400******************************************************************
075500* COMMON BOOK-DETAIL LINE FORMATTER.  CALLER MUST HAVE LB-BOOK-    *
075600* REC ALREADY LOADED WITH THE BOOK TO PRINT.  SHARED BY THE        *
075700* TITLE LISTING AND ALL THREE SEARCH PARAGRAPHS.                  *
075800******************************************************************
075900 1123-FORMAT-BOOK-DETAIL.
076000     MOVE SPACES TO RPT-DETAIL-BOOKLIST.
076100     MOVE LB-TITLE      TO RPT-BK-TITLE.
076200     MOVE LB-AUTHOR     TO RPT-BK-AUTHOR.
076300     MOVE LB-ISBN       TO RPT-BK-ISBN.
076400     MOVE LB-CATEGORY   TO RPT-BK-CATEGORY.
076500     MOVE LB-PUB-YEAR   TO RPT-BK-YEAR.
076600     MOVE LB-PUBLISHER  TO RPT-BK-PUBLISHER.
076700     MOVE LB-SHELF-LOC  TO RPT-BK-SHELF.
076800     WRITE RPT-RECORD FROM RPT-DETAIL-BOOKLIST.
076900 1123-EXIT.
077000     EXIT.
077100*                                                                 *
077200******************************************************************
077300* BOOK INVENTORY -- SEARCH BY ISBN.  STRAIGHT LINEAR SCAN, SAME    *
077400* AS THE OLD MENU'S "FIND BOOK" TRANSACTION USED ON A SMALL        *
077500* BRANCH CATALOG.                                                  *
077600******************************************************************
077700 1130-REQ-SRCHISBN.
077800     MOVE 'N' TO WS-FOUND-SW.
077900     SET WS-BK-IDX TO 1.
078000     PERFORM 1131-SRCHISBN-SCAN THRU 1131-EXIT
078100         UNTIL WS-BK-IDX > WS-BOOK-COUNT OR WS-FOUND.
078200     IF NOT WS-FOUND
078300         MOVE SPACES TO RPT-MSG-LINE
078400         STRING 'ISBN NOT FOUND: ' RQ-ISBN DELIMITED BY SIZE
078500             INTO RPT-MSG-TEXT
078600         WRITE RPT-RECORD FROM RPT-MSG-LINE
078700     END-IF.
078800 1130-EXIT.
078900     EXIT.
079000*                                                                 *
079020*    ISBN IS A UNIQUE KEY IN PRACTICE BUT THE TABLE IS NOT KEPT IN  *
079040*    ISBN ORDER, SO THIS IS A STRAIGHT SCAN, NOT A BINARY SEARCH.   *
079100 1131-SRCHISBN-SCAN.
079200     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
079300     IF LB-ACTIVE AND LB-ISBN = RQ-ISBN
079400         MOVE 'Y' TO WS-FOUND-SW
079500         PERFORM 1123-FORMAT-BOOK-DETAIL THRU 1123-EXIT
079600     ELSE
079700         SET WS-BK-IDX UP BY 1
079800     END-IF.
079900 1131-EXIT.
080000     EXIT.
080100*                                                                 *
080200******************************************************************
080300* BOOK INVENTORY -- SEARCH BY TITLE.  EXACT MATCH IS TRIED FIRST   *
080400* BY BINARY SEARCH OVER THE SAME SORTED-TITLE KEY ARRAY THE        *
080500* LISTING BUILDS; IF NOTHING MATCHES EXACTLY, FALLS BACK TO A      *
080600* CASE-INSENSITIVE SUBSTRING SCAN OF EVERY ACTIVE BOOK'S TITLE.    *
080700******************************************************************
080800 1140-REQ-SRCHTITLE.
080900     MOVE RQ-TITLE TO WS-UPPER-QUERY.
081000     INSPECT WS-UPPER-QUERY
081100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
081200     MOVE 0 TO WS-SORT-ARRAY-SIZE.
081300     SET WS-BK-IDX TO 1.
081400     PERFORM 1121-BUILD-TITLE-KEY THRU 1121-EXIT
081500         UNTIL WS-BK-IDX > WS-BOOK-COUNT.
081600     CALL 'LIBSORT' USING WS-SORT-ARRAY-SIZE, WS-SORT-KEY-TABLE,
081700                           WS-SORT-INDEX-TABLE.
081800     MOVE 'N' TO WS-FOUND-SW.
081900     MOVE 1 TO WS-LOW-SUB.
082000     MOVE WS-SORT-ARRAY-SIZE TO WS-HIGH-SUB.
082100     PERFORM 1145-BINARY-SEARCH-TITLE THRU 1145-EXIT
082200         UNTIL WS-LOW-SUB > WS-HIGH-SUB OR WS-FOUND.
082300     IF WS-FOUND
082400         SET WS-BK-IDX TO WS-SORT-INDEX (WS-MID-SUB)
082500         MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC
082600         PERFORM 1123-FORMAT-BOOK-DETAIL THRU 1123-EXIT
082700     ELSE
082800         MOVE 0 TO WS-SUB2
082900         SET WS-BK-IDX TO 1
083000         PERFORM 1148-SCAN-TITLE-SUBSTR THRU 1148-EXIT
083100             UNTIL WS-BK-IDX > WS-BOOK-COUNT
083200         IF WS-SUB2 = 0
083300             MOVE SPACES TO RPT-MSG-LINE
083400             STRING 'NO TITLE MATCHES: ' RQ-TITLE DELIMITED BY SIZE
083500                 INTO RPT-MSG-TEXT
083600             WRITE RPT-RECORD FROM RPT-MSG-LINE
083700         END-IF
083800     END-IF.
083900 1140-EXIT.
084000     EXIT.
084100*                                                                 *
084120*    CLASSIC HALVE-THE-RANGE SEARCH OVER THE UPPERCASED TITLE KEY   *
084140*    ARRAY LIBSORT JUST BUILT -- ONLY VALID FOR AN EXACT MATCH.     *
084200 1145-BINARY-SEARCH-TITLE.
084300     COMPUTE WS-MID-SUB = (WS-LOW-SUB + WS-HIGH-SUB) / 2.
084400     IF WS-SORT-KEY (WS-MID-SUB) = WS-UPPER-QUERY
084500         MOVE 'Y' TO WS-FOUND-SW
084600     ELSE
084700         IF WS-SORT-KEY (WS-MID-SUB) < WS-UPPER-QUERY
084800             COMPUTE WS-LOW-SUB = WS-MID-SUB + 1
084900         ELSE
085000             COMPUTE WS-HIGH-SUB = WS-MID-SUB - 1
085100         END-IF
085200     END-IF.
085300 1145-EXIT.
085400     EXIT.
085500*                                                                 *
085520*    FALLBACK PATH ONLY -- REACHED WHEN THE BINARY SEARCH ABOVE     *
085540*    FOUND NO EXACT TITLE.  CASE-INSENSITIVE SUBSTRING, SAME AS    *
085560*    THE AUTHOR SEARCH BELOW.                                      *
085600 1148-SCAN-TITLE-SUBSTR.
085700     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
085800     IF LB-ACTIVE
085900         MOVE LB-TITLE TO WS-HAYSTACK
086000         INSPECT WS-HAYSTACK
086100             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
086200         MOVE WS-UPPER-QUERY TO WS-NEEDLE
086300         PERFORM 0650-SUBSTRING-CONTAINS THRU 0650-EXIT
086400         IF WS-CONTAINS
086500             ADD 1 TO WS-SUB2
086600             PERFORM 1123-FORMAT-BOOK-DETAIL THRU 1123-EXIT
086700         END-IF
086800     END-IF.
086900     SET WS-BK-IDX UP BY 1.
087000 1148-EXIT.
087100     EXIT.
087200*                                                                 *
087300******************************************************************
087400* BOOK INVENTORY -- SEARCH BY AUTHOR.  CASE-INSENSITIVE SUBSTRING  *
087500* SCAN ONLY -- THERE IS NO SORTED-AUTHOR KEY ARRAY, THE OLD MENU   *
087600* NEVER OFFERED AN EXACT-AUTHOR LOOKUP EITHER.                     *
087700******************************************************************
087800 1150-REQ-SRCHAUTH.
087900     MOVE RQ-AUTHOR TO WS-UPPER-QUERY.
088000     INSPECT WS-UPPER-QUERY
088100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
088200     MOVE 0 TO WS-SUB2.
088300     SET WS-BK-IDX TO 1.
088400     PERFORM 1151-SCAN-AUTHOR-SUBSTR THRU 1151-EXIT
088500         UNTIL WS-BK-IDX > WS-BOOK-COUNT.
088600     IF WS-SUB2 = 0
088700         MOVE SPACES TO RPT-MSG-LINE
088800         STRING 'NO AUTHOR MATCHES: ' RQ-AUTHOR DELIMITED BY SIZE
088900             INTO RPT-MSG-TEXT
089000         WRITE RPT-RECORD FROM RPT-MSG-LINE
089100     END-IF.
089200 1150-EXIT.
089300     EXIT.
089400*                                                                 *
089420*    ONLY METHOD OF AUTHOR LOOKUP THIS PROGRAM OFFERS -- NO EXACT-  *
089440*    AUTHOR REQUEST CODE EXISTS, THE OLD MENU NEVER HAD ONE EITHER. *
089500 1151-SCAN-AUTHOR-SUBSTR.
089600     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
089700     IF LB-ACTIVE
089800         MOVE LB-AUTHOR TO WS-HAYSTACK
089900         INSPECT WS-HAYSTACK
090000             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
090100         MOVE WS-UPPER-QUERY TO WS-NEEDLE
090200         PERFORM 0650-SUBSTRING-CONTAINS THRU 0650-EXIT
090300         IF WS-CONTAINS
090400             ADD 1 TO WS-SUB2
090500             PERFORM 1123-FORMAT-BOOK-DETAIL THRU 1123-EXIT
090600         END-IF
090700     END-IF.
090800     SET WS-BK-IDX UP BY 1.
090900 1151-EXIT.
091000     EXIT.
091100*                                                                 *
091200******************************************************************
091300* GENERAL SUBSTRING-CONTAINS UTILITY.  CALLER LOADS WS-HAYSTACK    *
091400* AND WS-NEEDLE (BOTH ALREADY UPPERCASED) AND GETS WS-CONTAINS-SW  *
091500* BACK.  REFERENCE MODIFICATION, NOT AN INTRINSIC FUNCTION.        *
091600******************************************************************
091700 0650-SUBSTRING-CONTAINS.
091800     MOVE 40 TO WS-NEEDLE-LEN.
091900     PERFORM 0651-TRIM-NEEDLE THRU 0651-EXIT
092000         UNTIL WS-NEEDLE-LEN = 0
092100            OR WS-NEEDLE (WS-NEEDLE-LEN:1) NOT = SPACE.
092200     MOVE 'N' TO WS-CONTAINS-SW.
092300     IF WS-NEEDLE-LEN > 0
092400         MOVE 1 TO WS-SCAN-POS
092500         PERFORM 0652-SCAN-ONE-POSITION THRU 0652-EXIT
092600             UNTIL WS-SCAN-POS > (41 - WS-NEEDLE-LEN)
092700                OR WS-CONTAINS
092800     END-IF.
092900 0650-EXIT.
093000     EXIT.
093100*                                                                 *
093120*    TRAILING BLANKS ON THE NEEDLE DO NOT COUNT AS PART OF THE      *
093140*    SEARCH STRING -- THIS SHRINKS WS-NEEDLE-LEN DOWN TO THE REAL   *
093160*    LENGTH THE CALLER ACTUALLY PUNCHED.                            *
093200 0651-TRIM-NEEDLE.
093300     SUBTRACT 1 FROM WS-NEEDLE-LEN.
093400 0651-EXIT.
093500     EXIT.
093600*                                                                 *
093620*    ONE BYTE POSITION PER CALL -- 0650 ABOVE LOOPS THIS UNTIL A    *
093640*    MATCH IS FOUND OR THE NEEDLE NO LONGER FITS IN WHAT IS LEFT.   *
093700 0652-SCAN-ONE-POSITION.
093800     IF WS-HAYSTACK (WS-SCAN-POS:WS-NEEDLE-LEN)
093900             = WS-NEEDLE (1:WS-NEEDLE-LEN)
094000         MOVE 'Y' TO WS-CONTAINS-SW
094100     ELSE
094200         ADD 1 TO WS-SCAN-POS
094300     END-IF.
094400 0652-EXIT.
094500     EXIT.
094600*                                                                 *
094700******************************************************************
094800* BORROWER REGISTRY -- ADD.  A DUPLICATE ID REPLACES THE OLD ROW   *
094900* IN PLACE INSTEAD OF APPENDING A SECOND ONE.                      *
095000******************************************************************
095100 1200-REQ-ADDBR.
095200     MOVE 'N' TO WS-FOUND-SW.
095300     SET WS-BR-IDX TO 1.
095400     PERFORM 1201-ADDBR-DUP-SCAN THRU 1201-EXIT
095500         UNTIL WS-BR-IDX > WS-BORR-COUNT OR WS-FOUND.
095600     IF NOT WS-FOUND
095700         ADD 1 TO WS-BORR-COUNT
095800         SET WS-BR-IDX TO WS-BORR-COUNT
095900     END-IF.
096000     MOVE SPACES TO BR-BORR-REC.
096100     MOVE RQ-BORROWER-NAME    TO BR-NAME.
096200     MOVE RQ-BORROWER-ID      TO BR-BORROWER-ID.
096300     MOVE RQ-BORROWER-CONTACT TO BR-CONTACT.
096400     MOVE 0 TO BR-FINES.
096700     MOVE BR-BORR-REC TO WS-BORR-SLOT (WS-BR-IDX).
096800     MOVE SPACES TO RPT-MSG-LINE.
096900     STRING 'BORROWER ADDED: ' RQ-BORROWER-ID ' '
097000            RQ-BORROWER-NAME DELIMITED BY SIZE INTO RPT-MSG-TEXT.
097100     WRITE RPT-RECORD FROM RPT-MSG-LINE.
097200 1200-EXIT.
097300     EXIT.
097400*                                                                 *
097420*    A BORROWER ID ALREADY ON FILE UPDATES THE EXISTING ROW IN     *
097440*    PLACE RATHER THAN ADDING A SECOND ENTRY -- SEE 1200 ABOVE.     *
097500 1201-ADDBR-DUP-SCAN.
097600     MOVE WS-BORR-SLOT (WS-BR-IDX) TO BR-BORR-REC.
097700     IF BR-BORROWER-ID = RQ-BORROWER-ID
097800         MOVE 'Y' TO WS-FOUND-SW
097900     ELSE
098000         SET WS-BR-IDX UP BY 1
098100     END-IF.
098200 1201-EXIT.
098300     EXIT.
098400*                                                                 *
098500******************************************************************
098600* BORROWER REGISTRY -- LOOKUP BY ID.  ONLY PARAGRAPH THAT DOES     *
098700* THIS LOOKUP -- NOTHING ELSE IN THIS PROGRAM REPEATS IT.          *
098800******************************************************************
098900 1210-REQ-LKUPBR.
099000     MOVE 'N' TO WS-FOUND-SW.
099100     SET WS-BR-IDX TO 1.
099200     PERFORM 1211-LKUPBR-SCAN THRU 1211-EXIT
099300         UNTIL WS-BR-IDX > WS-BORR-COUNT OR WS-FOUND.
099400     IF NOT WS-FOUND
099500         MOVE SPACES TO RPT-MSG-LINE
099600         STRING 'BORROWER NOT FOUND: ' RQ-BORROWER-ID
099700             DELIMITED BY SIZE INTO RPT-MSG-TEXT
099800         WRITE RPT-RECORD FROM RPT-MSG-LINE
099900     END-IF.
100000 1210-EXIT.
100100     EXIT.
100200*                                                                 *
100220*    STOPS ON THE FIRST MATCH -- BORROWER ID IS THE FILE'S KEY, SO  *
100240*    THERE CAN ONLY EVER BE ONE.                                   *
100300 1211-LKUPBR-SCAN.
100400     MOVE WS-BORR-SLOT (WS-BR-IDX) TO BR-BORR-REC.
100500     IF BR-BORROWER-ID = RQ-BORROWER-ID
100600         MOVE 'Y' TO WS-FOUND-SW
100700         PERFORM 1212-FORMAT-BORR-DETAIL THRU 1212-EXIT
100800     ELSE
100900         SET WS-BR-IDX UP BY 1
101000     END-IF.
101100 1211-EXIT.
101200     EXIT.
101300*                                                                 *
101320*    SHARED BY THE LOOKUP AND THE SORTED LISTING BELOW -- CALLER    *
101340*    MUST ALREADY HAVE BR-BORR-REC LOADED.                          *
101400 1212-FORMAT-BORR-DETAIL.
101500     MOVE SPACES TO RPT-DETAIL-BORRLIST.
101600     MOVE BR-NAME    TO RPT-BR-NAME.
101700     MOVE BR-BORROWER-ID TO RPT-BR-ID.
101800     MOVE BR-CONTACT TO RPT-BR-CONTACT.
101900     MOVE BR-FINES   TO RPT-BR-FINES.
102000     WRITE RPT-RECORD FROM RPT-DETAIL-BORRLIST.
102100 1212-EXIT.
102200     EXIT.
102300*                                                                 *
102400******************************************************************
102500* BORROWER REGISTRY -- LIST, SORTED BY NAME.  SAME LIBSORT         *
102600* PATTERN AS THE BOOK TITLE LISTING.                               *
102700******************************************************************
102800 1220-REQ-LSTBR.
102900     MOVE 0 TO WS-SORT-ARRAY-SIZE.
103000     SET WS-BR-IDX TO 1.
103100     PERFORM 1221-BUILD-NAME-KEY THRU 1221-EXIT
103200         UNTIL WS-BR-IDX > WS-BORR-COUNT.
103300     CALL 'LIBSORT' USING WS-SORT-ARRAY-SIZE, WS-SORT-KEY-TABLE,
103400                           WS-SORT-INDEX-TABLE.
103500     WRITE RPT-RECORD FROM RPT-HEADER-BORRLIST.
103600     MOVE 1 TO WS-SUB.
103700     PERFORM 1222-PRINT-SORTED-BORR THRU 1222-EXIT
103800         UNTIL WS-SUB > WS-SORT-ARRAY-SIZE.
103900 1220-EXIT.
104000     EXIT.
104100*                                                                 *
104120*    UNLIKE THE BOOK LISTING, EVERY BORROWER ROW GOES INTO THE SORT *
104140*    KEY ARRAY -- THERE IS NO SOFT-DELETE FLAG ON A BORROWER.       *
104200 1221-BUILD-NAME-KEY.
104300     MOVE WS-BORR-SLOT (WS-BR-IDX) TO BR-BORR-REC.
104400     ADD 1 TO WS-SORT-ARRAY-SIZE.
104500     MOVE BR-SORT-NAME-KEY TO WS-SORT-KEY (WS-SORT-ARRAY-SIZE).
104600     INSPECT WS-SORT-KEY (WS-SORT-ARRAY-SIZE)
104700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
104800     MOVE WS-BR-IDX TO WS-SORT-INDEX (WS-SORT-ARRAY-SIZE).
104900     SET WS-BR-IDX UP BY 1.
105000 1221-EXIT.
105100     EXIT.
105200*                                                                 *
105220*    WALKS THE SORTED INDEX ARRAY ONE ROW AT A TIME, REUSING THE    *
105240*    SAME DETAIL FORMATTER THE DIRECT LOOKUP CALLS.                 *
105300 1222-PRINT-SORTED-BORR.
105400     SET WS-BR-IDX TO WS-SORT-INDEX (WS-SUB).
105500     MOVE WS-BORR-SLOT (WS-BR-IDX) TO BR-BORR-REC.
105600     PERFORM 1212-FORMAT-BORR-DETAIL THRU 1212-EXIT.
105700     ADD 1 TO WS-SUB.
105800 1222-EXIT.
105900     EXIT.
106000*                                                                 *
106100******************************************************************
106200* LENDING -- BORROW.  THE BORROWER ID MUST ALREADY BE ON THE       *
106300* REGISTRY AND THE ISBN MUST ALREADY BE AN ACTIVE BOOK, OR THE     *
106400* REQUEST IS REJECTED WITH A MESSAGE -- THIS SHOP DOES NOT LET A   *
106500* LOAN STAND AGAINST A BORROWER OR A BOOK THAT IS NOT ON FILE.     *
106600* LOAN PERIOD DEFAULTS TO 30 DAYS UNLESS THE REQUEST PUNCHES A     *
106700* DIFFERENT RQ-LOAN-PERIOD-DAYS.  DUE DATE IS RUN DATE PLUS THE    *
106800* LOAN PERIOD, WORKED OUT ONE DAY AT A TIME BY 0620-ADD-ONE-DAY -- *
106900* NO INTRINSIC FUNCTION ON THIS COMPILER.                          *
107000******************************************************************
107100 1300-REQ-BORROW.
107200     PERFORM 1301-VERIFY-BORROWER THRU 1301-EXIT.
107300     PERFORM 1302-VERIFY-BOOK     THRU 1302-EXIT.
107400     IF WS-BR-EXISTS AND WS-BK-EXISTS
107500         PERFORM 1303-RECORD-LOAN THRU 1303-EXIT
107600     ELSE
107700         MOVE SPACES TO RPT-MSG-LINE
107800         STRING 'BORROW REJECTED: ' RQ-ISBN ' / ' RQ-BORROWER-ID
107900                ' -- BORROWER OR BOOK NOT ON FILE'
108000             DELIMITED BY SIZE INTO RPT-MSG-TEXT
108100         WRITE RPT-RECORD FROM RPT-MSG-LINE
108200     END-IF.
108300 1300-EXIT.
108400     EXIT.
108500*                                                                 *
108600 1301-VERIFY-BORROWER.
108700     MOVE 'N' TO WS-BR-EXISTS-SW.
108800     SET WS-BR-IDX TO 1.
108900     PERFORM 1304-VERIFY-BORROWER-SCAN THRU 1304-EXIT
109000         UNTIL WS-BR-IDX > WS-BORR-COUNT OR WS-BR-EXISTS.
109100 1301-EXIT.
109200     EXIT.
109300*                                                                 *
109320*    BORROWER ID MATCH ONLY -- NAME IS NOT PART OF THE KEY.         *
109400 1304-VERIFY-BORROWER-SCAN.
109500     MOVE WS-BORR-SLOT (WS-BR-IDX) TO BR-BORR-REC.
109600     IF BR-BORROWER-ID = RQ-BORROWER-ID
109700         MOVE 'Y' TO WS-BR-EXISTS-SW
109800     ELSE
109900         SET WS-BR-IDX UP BY 1
110000     END-IF.
110100 1304-EXIT.
110200     EXIT.
110300*                                                                 *
110400 1302-VERIFY-BOOK.
110500     MOVE 'N' TO WS-BK-EXISTS-SW.
110600     SET WS-BK-IDX TO 1.
110700     PERFORM 1305-VERIFY-BOOK-SCAN THRU 1305-EXIT
110800         UNTIL WS-BK-IDX > WS-BOOK-COUNT OR WS-BK-EXISTS.
110900 1302-EXIT.
111000     EXIT.
111100*                                                                 *
111120*    MUST BE AN ACTIVE ROW -- A SOFT-DELETED BOOK CANNOT BE LOANED. *
111200 1305-VERIFY-BOOK-SCAN.
111300     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
111400     IF LB-ACTIVE AND LB-ISBN = RQ-ISBN
111500         MOVE 'Y' TO WS-BK-EXISTS-SW
111600     ELSE
111700         SET WS-BK-IDX UP BY 1
111800     END-IF.
111900 1305-EXIT.
112000     EXIT.
112100*                                                                 *
112120*    ONLY REACHED ONCE BOTH THE BORROWER AND THE BOOK HAVE BEEN     *
112140*    VERIFIED ABOVE.  NEW TRANSACTION ROW GOES ON THE END OF THE    *
112160*    TABLE -- THE TABLE IS NOT KEPT IN ANY PARTICULAR ORDER.        *
112200 1303-RECORD-LOAN.
112300     MOVE WS-RUN-DATE-N TO WS-DATECALC-N.
112400     IF RQ-LOAN-PERIOD-DAYS = 0
112500         MOVE WS-LOAN-PERIOD TO WS-DAYS-TO-ADD
112600     ELSE
112700         MOVE RQ-LOAN-PERIOD-DAYS TO WS-DAYS-TO-ADD
112800     END-IF.
112900     PERFORM 0620-ADD-ONE-DAY THRU 0620-EXIT
113000         WS-DAYS-TO-ADD TIMES.
113100     MOVE SPACES TO LT-TRAN-REC.
113200     MOVE RQ-ISBN         TO LT-ISBN.
113300     MOVE RQ-BORROWER-ID  TO LT-BORROWER-ID.
113400     MOVE WS-RUN-DATE-N   TO LT-BORROW-DATE.
113500     MOVE WS-DATECALC-N   TO LT-RETURN-DATE.
113600     MOVE 'N'             TO LT-RETURNED-FLAG.
113700     ADD 1 TO WS-TRAN-COUNT.
113800     SET WS-TR-IDX TO WS-TRAN-COUNT.
113900     MOVE LT-TRAN-REC TO WS-TRAN-SLOT (WS-TR-IDX).
114000     MOVE SPACES TO RPT-MSG-LINE.
114100     STRING 'BOOK BORROWED: ' RQ-ISBN ' BY ' RQ-BORROWER-ID
114200            ' DUE ' WS-DATECALC-N DELIMITED BY SIZE
114300         INTO RPT-MSG-TEXT.
114400     WRITE RPT-RECORD FROM RPT-MSG-LINE.
114500 1303-EXIT.
114600     EXIT.
114700*                                                                 *
114900******************************************************************
115000* LENDING -- RETURN.  FIRST OPEN TRANSACTION MATCHING BOTH ISBN    *
115100* AND BORROWER ID IS CLOSED OUT -- IF THE SAME PATRON SOMEHOW HAS  *
115200* THE SAME TITLE OUT TWICE, THE OLDEST OPEN LOAN IS CLOSED FIRST.  *
115300******************************************************************
115400 1310-REQ-RETURN.
115500     MOVE 'N' TO WS-FOUND-SW.
115600     SET WS-TR-IDX TO 1.
115700     PERFORM 1311-RETURN-SCAN THRU 1311-EXIT
115800         UNTIL WS-TR-IDX > WS-TRAN-COUNT OR WS-FOUND.
115900     IF NOT WS-FOUND
116000         MOVE SPACES TO RPT-MSG-LINE
116100         STRING 'NO OPEN LOAN FOR RETURN: ' RQ-ISBN ' / '
116200                RQ-BORROWER-ID DELIMITED BY SIZE INTO RPT-MSG-TEXT
116300         WRITE RPT-RECORD FROM RPT-MSG-LINE
116400     END-IF.
116500 1310-EXIT.
116600     EXIT.
116700*                                                                 *
116800 1311-RETURN-SCAN.
116900     MOVE WS-TRAN-SLOT (WS-TR-IDX) TO LT-TRAN-REC.
117000     IF LT-OPEN AND LT-MATCH-ISBN = RQ-ISBN
117100                 AND LT-MATCH-BORR-ID = RQ-BORROWER-ID
117200         MOVE 'Y' TO WS-FOUND-SW
117300         MOVE 'Y' TO LT-RETURNED-FLAG
117400         MOVE LT-TRAN-REC TO WS-TRAN-SLOT (WS-TR-IDX)
117500         MOVE SPACES TO RPT-MSG-LINE
117600         STRING 'BOOK RETURNED: ' RQ-ISBN ' BY ' RQ-BORROWER-ID
117700             DELIMITED BY SIZE INTO RPT-MSG-TEXT
117800         WRITE RPT-RECORD FROM RPT-MSG-LINE
117900     ELSE
118000         SET WS-TR-IDX UP BY 1
118100     END-IF.
118200 1311-EXIT.
118300     EXIT.
118400*                                                                 *
118420*    LT-MATCH-VIEW (SEE LIBTRAN COPYBOOK) LETS THIS COMPARE ISBN    *
118440*    AND BORROWER-ID IN ONE GROUP REFERENCE INSTEAD OF TWO IFS.     *
118500******************************************************************
118600* DATE ARITHMETIC -- ADD ONE DAY TO WS-DATECALC-N, CARRYING INTO   *
118700* THE MONTH AND YEAR AS NEEDED.  CALLED N TIMES BY 1300-REQ-       *
118800* BORROW AND BY 1400-OVERDUE-CHECK RATHER THAN COMPUTING A DELTA   *
118900* DIRECTLY -- THIS IS THE SAME DAY-AT-A-TIME STYLE THE OLD MENU    *
119000* USED FOR ITS DUE-DATE STAMP, KEPT FOR THE LEAP-YEAR HANDLING.    *
119100******************************************************************
119200 0620-ADD-ONE-DAY.
119300     PERFORM 0621-CHECK-LEAP-YEAR THRU 0621-EXIT.
119400     ADD 1 TO WS-DC-DD.
119500     IF WS-DC-MM = 2 AND WS-LEAP-YEAR AND WS-DC-DD > 29
119600         MOVE 1 TO WS-DC-DD
119700         ADD 1 TO WS-DC-MM
119800     ELSE
119900         IF WS-DC-DD > WS-DIM (WS-DC-MM)
120000             MOVE 1 TO WS-DC-DD
120100             ADD 1 TO WS-DC-MM
120200         END-IF
120300     END-IF.
120400     IF WS-DC-MM > 12
120500         MOVE 1 TO WS-DC-MM
120600         ADD 1 TO WS-DC-CCYY
120700     END-IF.
120800 0620-EXIT.
120900     EXIT.
121000*                                                                 *
121020*    STANDARD DIVISIBLE-BY-4-EXCEPT-100-UNLESS-400 RULE, WORKED OUT *
121040*    WITH INTEGER DIVISION SINCE THIS COMPILER HAS NO MOD FUNCTION. *
121100 0621-CHECK-LEAP-YEAR.
121200     MOVE 'N' TO WS-LEAP-YEAR-SW.
121300     IF WS-DC-CCYY / 4 * 4 = WS-DC-CCYY
121400         MOVE 'Y' TO WS-LEAP-YEAR-SW
121500     END-IF.
121600     IF WS-DC-CCYY / 100 * 100 = WS-DC-CCYY
121700         MOVE 'N' TO WS-LEAP-YEAR-SW
121800     END-IF.
121900     IF WS-DC-CCYY / 400 * 400 = WS-DC-CCYY
122000         MOVE 'Y' TO WS-LEAP-YEAR-SW
122100     END-IF.
122200 0621-EXIT.
122300     EXIT.
122400*                                                                 *
122500******************************************************************
122600* DATE ARITHMETIC -- SUBTRACT ONE DAY FROM WS-DATECALC-N.  USED    *
122700* ONLY BY 1400-OVERDUE-CHECK TO WALK THE RUN DATE BACK BY THE      *
122800* GRACE PERIOD TO GET THE OVERDUE CUTOFF DATE.                    *
122900******************************************************************
123000 0630-SUBTRACT-ONE-DAY.
123100     IF WS-DC-DD > 1
123200         SUBTRACT 1 FROM WS-DC-DD
123300     ELSE
123400         SUBTRACT 1 FROM WS-DC-MM
123500         IF WS-DC-MM < 1
123600             MOVE 12 TO WS-DC-MM
123700             SUBTRACT 1 FROM WS-DC-CCYY
123800         END-IF
123900         PERFORM 0621-CHECK-LEAP-YEAR THRU 0621-EXIT
124000         MOVE WS-DIM (WS-DC-MM) TO WS-DC-DD
124100         IF WS-DC-MM = 2 AND WS-LEAP-YEAR
124200             MOVE 29 TO WS-DC-DD
124300         END-IF
124400     END-IF.
124500 0630-EXIT.
124600     EXIT.
124700*                                                                 *
124800******************************************************************
124900* OVERDUE MANAGER.  CUTOFF DATE IS THE RUN DATE LESS THE GRACE     *
125000* PERIOD (14 DAYS).  AN OPEN LOAN IS OVERDUE WHEN ITS DUE DATE IS   *
125100* EARLIER THAN THE CUTOFF.  THE LISTING IS PRINTED IN ASCENDING    *
125200* DUE-DATE ORDER VIA A LIBSORT CALL ON LT-RETURN-DATE.             *
125300******************************************************************
125400 1400-OVERDUE-CHECK.
125500     MOVE WS-RUN-DATE-N TO WS-DATECALC-N.
125600     PERFORM 0630-SUBTRACT-ONE-DAY THRU 0630-EXIT
125700         WS-OVERDUE-GRACE-DAYS TIMES.
125800     MOVE 0 TO WS-SORT-ARRAY-SIZE.
125900     SET WS-TR-IDX TO 1.
126000     PERFORM 1401-BUILD-DUEDATE-KEY THRU 1401-EXIT
126100         UNTIL WS-TR-IDX > WS-TRAN-COUNT.
126200     CALL 'LIBSORT' USING WS-SORT-ARRAY-SIZE, WS-SORT-KEY-TABLE,
126300                           WS-SORT-INDEX-TABLE.
126400     WRITE RPT-RECORD FROM RPT-HEADER-OVERDUE.
126500     MOVE 1 TO WS-SUB.
126600     PERFORM 1410-OVERDUE-PRINT-LOOP THRU 1410-EXIT
126700         UNTIL WS-SUB > WS-SORT-ARRAY-SIZE.
126800 1400-EXIT.
126900     EXIT.
127000*                                                                 *
127020*    ONLY OPEN LOANS PAST THE CUTOFF GO INTO THE SORT KEY ARRAY --  *
127040*    A RETURNED LOAN IS NEVER OVERDUE NO MATTER HOW LATE IT WAS.    *
127100 1401-BUILD-DUEDATE-KEY.
127200     MOVE WS-TRAN-SLOT (WS-TR-IDX) TO LT-TRAN-REC.
127300     IF LT-OPEN AND LT-RETURN-DATE < WS-DATECALC-N
127400         ADD 1 TO WS-SORT-ARRAY-SIZE
127500         MOVE SPACES TO WS-SORT-KEY (WS-SORT-ARRAY-SIZE)
127600         MOVE LT-RETURN-DATE TO WS-SORT-KEY (WS-SORT-ARRAY-SIZE) (1:8)
127700         MOVE WS-TR-IDX TO WS-SORT-INDEX (WS-SORT-ARRAY-SIZE)
127800     END-IF.
127900     SET WS-TR-IDX UP BY 1.
128000 1401-EXIT.
128100     EXIT.
128200*                                                                 *
128220*    DAYS-OVER IS THE RUN DATE LESS THE DUE DATE -- BOTH ARE PLAIN  *
128240*    CCYYMMDD DISPLAY NUMERICS, NOT PACKED, SO THE SUBTRACTION IS   *
128260*    ONLY VALID WITHIN A SINGLE MONTH; THIS SHOP HAS NEVER SEEN A   *
128280*    LOAN RUN LATE ENOUGH TO CROSS A MONTH BOUNDARY TO CARE.        *
128300 1410-OVERDUE-PRINT-LOOP.
128400     SET WS-TR-IDX TO WS-SORT-INDEX (WS-SUB).
128500     MOVE WS-TRAN-SLOT (WS-TR-IDX) TO LT-TRAN-REC.
128600     MOVE SPACES TO RPT-DETAIL-OVERDUE.
128700     MOVE LT-ISBN           TO RPT-OD-ISBN.
128800     MOVE LT-BORROWER-ID    TO RPT-OD-BORROWER-ID.
128900     MOVE LT-BORROW-DATE    TO RPT-OD-BORROW-DATE.
128950     MOVE LT-RETURN-DATE    TO RPT-OD-DUE-DATE.
128960     MOVE LT-RETURNED-FLAG  TO RPT-OD-RETURNED-FLAG.
129100     COMPUTE RPT-OD-DAYS-OVER = WS-RUN-DATE-N - LT-RETURN-DATE.
129200     WRITE RPT-RECORD FROM RPT-DETAIL-OVERDUE.
129300     ADD 1 TO WS-SUB.
129400 1410-EXIT.
129500     EXIT.
129600*                                                                 *
129700******************************************************************
129800* REPORT -- TOP 5 MOST-BORROWED TITLES.  TALLIES EVERY             *
129900* TRANSACTION BY ISBN (OPEN OR RETURNED, A LOAN COUNTS EITHER      *
130000* WAY), THEN PICKS THE FIVE HIGHEST COUNTS WITHOUT A FULL SORT.    *
130100******************************************************************
130200 1500-RPT-MOST-BORROWED.
130300     MOVE 0 TO WS-ISBN-TALLY-COUNT.
130400     SET WS-TR-IDX TO 1.
130500     PERFORM 1501-TALLY-ISBN THRU 1501-EXIT
130600         UNTIL WS-TR-IDX > WS-TRAN-COUNT.
130700     MOVE 1 TO WS-T5I-IDX.
130800     PERFORM 1502-PICK-TOP-ISBN THRU 1502-EXIT
130900         UNTIL WS-T5I-IDX > 5.
131000     WRITE RPT-RECORD FROM RPT-HEADER-MOSTBORROWED.
131100     MOVE 1 TO WS-T5I-IDX.
131200     PERFORM 1503-PRINT-TOP-ISBN THRU 1503-EXIT
131300         UNTIL WS-T5I-IDX > 5 OR WS-T5I-COUNT (WS-T5I-IDX) = 0.
131400 1500-EXIT.
131500     EXIT.
131600*                                                                 *
131620*    ONE ROW PER DISTINCT ISBN SEEN ON THE TRANSACTION TABLE --     *
131640*    NEW TITLE APPENDS A ROW, A REPEAT JUST ADDS TO ITS COUNT.      *
131700 1501-TALLY-ISBN.
131800     MOVE WS-TRAN-SLOT (WS-TR-IDX) TO LT-TRAN-REC.
131900     MOVE 'N' TO WS-FOUND-SW.
132000     SET WS-IT-IDX TO 1.
132100     PERFORM 1504-TALLY-ISBN-SCAN THRU 1504-EXIT
132200         UNTIL WS-IT-IDX > WS-ISBN-TALLY-COUNT OR WS-FOUND.
132300     IF NOT WS-FOUND
132400         ADD 1 TO WS-ISBN-TALLY-COUNT
132500         SET WS-IT-IDX TO WS-ISBN-TALLY-COUNT
132600         MOVE LT-ISBN TO WS-IT-ISBN (WS-IT-IDX)
132700         MOVE 1 TO WS-IT-COUNT (WS-IT-IDX)
132800     END-IF.
132900     SET WS-TR-IDX UP BY 1.
133000 1501-EXIT.
133100     EXIT.
133200*                                                                 *
133220*    LINEAR SCAN OF THE TALLY TABLE BUILT SO FAR THIS RUN -- THE    *
133240*    TALLY TABLE IS NEVER MORE THAN WS-BOOK-COUNT ROWS LONG.        *
133300 1504-TALLY-ISBN-SCAN.
133400     IF WS-IT-ISBN (WS-IT-IDX) = LT-ISBN
133500         MOVE 'Y' TO WS-FOUND-SW
133600         ADD 1 TO WS-IT-COUNT (WS-IT-IDX)
133700     ELSE
133800         SET WS-IT-IDX UP BY 1
133900     END-IF.
134000 1504-EXIT.
134100     EXIT.
134200*                                                                 *
134210*    WS-MATCH-LT-IDX IS LEFT POINTING AT THE WINNING TALLY ROW BY *
134220*    1505-PICK-TOP-ISBN-SCAN BELOW -- IT IS NOT RESET HERE, SINCE *
134230*    THE SCAN ITSELF ONLY MOVES IT WHEN A NEW HIGH COUNT IS SEEN, *
134240*    SO WHATEVER IT HOLDS WHEN THE SCAN LOOP ENDS IS THE ROW THIS *
134250*    RANK PICKED.  DO NOT "SET WS-MATCH-LT-IDX TO WS-IT-IDX" HERE *
134260*    -- BY THE TIME THE PERFORM ... UNTIL EXITS, WS-IT-IDX IS ONE *
134270*    PAST THE LAST TALLY ROW, NOT THE ROW THAT WON.               *
134300 1502-PICK-TOP-ISBN.
134400     MOVE 0 TO WS-T5I-COUNT (WS-T5I-IDX).
134500     MOVE SPACES TO WS-T5I-ISBN (WS-T5I-IDX).
134600     SET WS-IT-IDX TO 1.
134700     PERFORM 1505-PICK-TOP-ISBN-SCAN THRU 1505-EXIT
134800         UNTIL WS-IT-IDX > WS-ISBN-TALLY-COUNT.
134900     IF WS-T5I-COUNT (WS-T5I-IDX) > 0
135100         MOVE 0 TO WS-IT-COUNT (WS-MATCH-LT-IDX)
135200     END-IF.
135300     SET WS-T5I-IDX UP BY 1.
135400 1502-EXIT.
135500     EXIT.
135600*                                                                 *
135620*    KEEPS THE RUNNING HIGH COUNT FOR THIS RANK AS THE SCAN WALKS   *
135640*    THE TALLY TABLE -- STRICTLY GREATER THAN, SO TIES KEEP THE     *
135660*    FIRST ROW SEEN, NOT THE LAST.                                  *
135700 1505-PICK-TOP-ISBN-SCAN.
135800     IF WS-IT-COUNT (WS-IT-IDX) > WS-T5I-COUNT (WS-T5I-IDX)
135900         MOVE WS-IT-COUNT (WS-IT-IDX) TO WS-T5I-COUNT (WS-T5I-IDX)
136000         MOVE WS-IT-ISBN  (WS-IT-IDX) TO WS-T5I-ISBN  (WS-T5I-IDX)
136100         SET WS-MATCH-LT-IDX TO WS-IT-IDX
136200     END-IF.
136300     SET WS-IT-IDX UP BY 1.
136400 1505-EXIT.
136500     EXIT.
136600*                                                                 *
136700 1503-PRINT-TOP-ISBN.
136800     MOVE SPACES TO RPT-DETAIL-MOSTBORROWED.
136900     MOVE WS-T5I-IDX                 TO RPT-MB-RANK.
137000     MOVE WS-T5I-ISBN (WS-T5I-IDX)   TO RPT-MB-ISBN.
137100     MOVE WS-T5I-COUNT (WS-T5I-IDX)  TO RPT-MB-COUNT.
137200     MOVE 'N' TO WS-FOUND-SW.
137300     SET WS-BK-IDX TO 1.
137400     PERFORM 1506-FIND-TITLE-FOR-ISBN THRU 1506-EXIT
137500         UNTIL WS-BK-IDX > WS-BOOK-COUNT OR WS-FOUND.
137600     WRITE RPT-RECORD FROM RPT-DETAIL-MOSTBORROWED.
137700     SET WS-T5I-IDX UP BY 1.
137800 1503-EXIT.
137900     EXIT.
138000*                                                                 *
138020*    THE TALLY TABLE ONLY KEEPS THE ISBN -- TITLE FOR THE PRINT     *
138040*    LINE HAS TO BE FETCHED BACK OUT OF THE BOOK TABLE HERE.        *
138100 1506-FIND-TITLE-FOR-ISBN.
138200     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
138300     IF LB-ISBN = WS-T5I-ISBN (WS-T5I-IDX)
138400         MOVE 'Y' TO WS-FOUND-SW
138500         MOVE LB-TITLE TO RPT-MB-TITLE
138600     ELSE
138700         SET WS-BK-IDX UP BY 1
138800     END-IF.
138900 1506-EXIT.
139000     EXIT.
139100*                                                                 *
139200******************************************************************
139300* REPORT -- TOP 5 BORROWERS BY OUTSTANDING FINES.  SAME REPEATED- *
139400* MAX-SCAN TECHNIQUE AS THE MOST-BORROWED REPORT ABOVE, BUT OVER   *
139500* THE BORROWER TABLE DIRECTLY -- NO TALLY PASS IS NEEDED, EVERY    *
139600* BORROWER ROW ALREADY CARRIES ITS OWN FINES BALANCE.              *
139700******************************************************************
139800 1510-RPT-TOP-FINES.
139900     MOVE 1 TO WS-T5F-IDX.
140000     PERFORM 1511-PICK-TOP-FINES THRU 1511-EXIT
140100         UNTIL WS-T5F-IDX > 5.
140200     WRITE RPT-RECORD FROM RPT-HEADER-TOPFINES.
140300     MOVE 1 TO WS-T5F-IDX.
140400     PERFORM 1512-PRINT-TOP-FINES THRU 1512-EXIT
140500         UNTIL WS-T5F-IDX > 5 OR WS-T5F-BR-IDX (WS-T5F-IDX) = 0.
140600 1510-EXIT.
140700     EXIT.
140800*                                                                 *
140900 1511-PICK-TOP-FINES.
141000     MOVE 0 TO WS-T5F-FINES (WS-T5F-IDX).
141100     MOVE 0 TO WS-T5F-BR-IDX (WS-T5F-IDX).
141200     SET WS-BR-IDX TO 1.
141300     PERFORM 1513-PICK-TOP-FINES-SCAN THRU 1513-EXIT
141400         UNTIL WS-BR-IDX > WS-BORR-COUNT.
141500     IF WS-T5F-BR-IDX (WS-T5F-IDX) NOT = 0
141700         MOVE WS-T5F-BR-IDX (WS-T5F-IDX) TO WS-MATCH-LT-IDX
141800         MOVE WS-BORR-SLOT (WS-MATCH-LT-IDX) TO BR-BORR-REC
141900         MOVE 0 TO BR-FINES
142000         MOVE BR-BORR-REC TO WS-BORR-SLOT (WS-MATCH-LT-IDX)
142100     END-IF.
142200     SET WS-T5F-IDX UP BY 1.
142300 1511-EXIT.
142400     EXIT.
142500*                                                                 *
142520*    STRICTLY GREATER THAN, SAME TIE-BREAK RULE AS THE MOST-        *
142540*    BORROWED SCAN ABOVE -- FIRST BORROWER AT A GIVEN FINES LEVEL   *
142560*    WINS THE RANK.                                                 *
142600 1513-PICK-TOP-FINES-SCAN.
142700     MOVE WS-BORR-SLOT (WS-BR-IDX) TO BR-BORR-REC.
142800     IF BR-FINES > WS-T5F-FINES (WS-T5F-IDX)
142900         MOVE BR-FINES  TO WS-T5F-FINES (WS-T5F-IDX)
143000         SET WS-T5F-BR-IDX (WS-T5F-IDX) TO WS-BR-IDX
143100     END-IF.
143200     SET WS-BR-IDX UP BY 1.
143300 1513-EXIT.
143400     EXIT.
143500*                                                                 *
143520*    RE-FETCHES THE BORROWER ROW BY THE SAVED SUBSCRIPT SO THE      *
143540*    NAME AND ID PRINT ALONGSIDE THE FINES FIGURE 1511 SAVED.       *
143600 1512-PRINT-TOP-FINES.
143700     MOVE WS-T5F-BR-IDX (WS-T5F-IDX) TO WS-MATCH-LT-IDX.
143800     MOVE WS-BORR-SLOT (WS-MATCH-LT-IDX) TO BR-BORR-REC.
143900     MOVE SPACES TO RPT-DETAIL-TOPFINES.
144000     MOVE WS-T5F-IDX  TO RPT-TF-RANK.
144100     MOVE BR-NAME     TO RPT-TF-NAME.
144200     MOVE BR-BORROWER-ID TO RPT-TF-ID.
144300     MOVE WS-T5F-FINES (WS-T5F-IDX) TO RPT-TF-FINES.
144400     WRITE RPT-RECORD FROM RPT-DETAIL-TOPFINES.
144500     SET WS-T5F-IDX UP BY 1.
144600 1512-EXIT.
144700     EXIT.
144800*                                                                 *
144900******************************************************************
145000* NOTE -- THE ZERO-OUT-AND-RESTORE IN 1511-PICK-TOP-FINES LOOKS    *
145100* ODD BUT IS DELIBERATE: EACH PASS MUST IGNORE BORROWERS ALREADY   *
145200* PICKED ON AN EARLIER PASS WITHOUT DISTURBING THE SAVED FINES     *
145300* FIGURE IN WS-T5F-FINES, WHICH 1512 STILL NEEDS TO PRINT.  THE    *
145400* BORROWER ROW'S OWN BR-FINES IS ZEROED ONLY IN THE WORKING SLOT   *
145500* COPY, NOT IN THE SAVED WS-T5F-FINES VALUE -- THE REAL FINES      *
145600* BALANCE ON FILE IS UNTOUCHED; SEE 0910-SAVE-BORROWERS.           *
145700******************************************************************
145800*                                                                 *
145900******************************************************************
146000* REPORT -- BOOK INVENTORY BY CATEGORY.  TALLY TABLE IS THE SAME   *
146100* SHAPE AS THE OLD WRKSFINL STATISTICS TABLE; CATEGORIES ARE       *
146200* PRINTED IN FIRST-SEEN ORDER, NOT ALPHABETICAL.                  *
146300******************************************************************
146400 1520-RPT-BY-CATEGORY.
146500     MOVE 0 TO WS-CAT-TALLY-COUNT.
146600     SET WS-BK-IDX TO 1.
146700     PERFORM 1521-TALLY-CATEGORY THRU 1521-EXIT
146800         UNTIL WS-BK-IDX > WS-BOOK-COUNT.
146900     WRITE RPT-RECORD FROM RPT-HEADER-CATEGORY.
147000     SET WS-CT-IDX TO 1.
147100     PERFORM 1522-PRINT-CATEGORY THRU 1522-EXIT
147200         UNTIL WS-CT-IDX > WS-CAT-TALLY-COUNT.
147300 1520-EXIT.
147400     EXIT.
147500*                                                                 *
147520*    REMOVED BOOKS NEVER ENTER THE TALLY -- A SOFT-DELETED TITLE    *
147540*    DOES NOT COUNT AGAINST ITS CATEGORY'S ON-SHELF TOTAL.          *
147600 1521-TALLY-CATEGORY.
147700     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
147800     IF LB-ACTIVE
147900         MOVE 'N' TO WS-FOUND-SW
148000         SET WS-CT-IDX TO 1
148100         PERFORM 1523-TALLY-CATEGORY-SCAN THRU 1523-EXIT
148200             UNTIL WS-CT-IDX > WS-CAT-TALLY-COUNT OR WS-FOUND
148300         IF NOT WS-FOUND
148400             ADD 1 TO WS-CAT-TALLY-COUNT
148500             SET WS-CT-IDX TO WS-CAT-TALLY-COUNT
148600             MOVE LB-CATEGORY TO WS-CT-CATEGORY (WS-CT-IDX)
148700             MOVE 1 TO WS-CT-COUNT (WS-CT-IDX)
148800         END-IF
148900     END-IF.
149000     SET WS-BK-IDX UP BY 1.
149100 1521-EXIT.
149200     EXIT.
149300*                                                                 *
149320*    CATEGORY SPELLING MUST MATCH EXACTLY -- THERE IS NO UPPERCASE  *
149340*    CONVERSION HERE THE WAY THE TITLE/AUTHOR SEARCHES DO IT.       *
149400 1523-TALLY-CATEGORY-SCAN.
149500     IF WS-CT-CATEGORY (WS-CT-IDX) = LB-CATEGORY
149600         MOVE 'Y' TO WS-FOUND-SW
149700         ADD 1 TO WS-CT-COUNT (WS-CT-IDX)
149800     ELSE
149900         SET WS-CT-IDX UP BY 1
150000     END-IF.
150100 1523-EXIT.
150200     EXIT.
150300*                                                                 *
150320*    ONE LINE PER CATEGORY ROW, IN THE SAME FIRST-SEEN ORDER THE    *
150340*    TALLY PASS ABOVE BUILT THE TABLE.                              *
150400 1522-PRINT-CATEGORY.
150500     MOVE SPACES TO RPT-DETAIL-CATEGORY.
150600     MOVE WS-CT-CATEGORY (WS-CT-IDX) TO RPT-CT-CATEGORY.
150700     MOVE WS-CT-COUNT (WS-CT-IDX)    TO RPT-CT-COUNT.
150800     WRITE RPT-RECORD FROM RPT-DETAIL-CATEGORY.
150900     SET WS-CT-IDX UP BY 1.
151000 1522-EXIT.
151100     EXIT.
151200*                                                                 *
151300******************************************************************
151400* SAVE PHASE -- BOOKS.  REMOVED (SOFT-DELETED) BOOKS ARE NOT       *
151500* REWRITTEN -- THIS IS WHERE A REMOVE REQUEST ACTUALLY SHRINKS     *
151600* THE FILE THE NEXT RUN WILL LOAD.                                 *
151700******************************************************************
151800 0900-SAVE-BOOKS.
151900     SET WS-BK-IDX TO 1.
152000     PERFORM 0901-SAVE-BOOK-RECORD THRU 0901-EXIT
152100         UNTIL WS-BK-IDX > WS-BOOK-COUNT.
152200 0900-EXIT.
152300     EXIT.
152400*                                                                 *
152420*    A SOFT-DELETED ROW IS SIMPLY NOT WRITTEN -- THIS IS WHERE THE   *
152440*    TABLE SLOT A 1110-REQ-RMVBK MARKED 'D' ACTUALLY DROPS OUT OF    *
152460*    THE FILE FOR GOOD.                                              *
152500 0901-SAVE-BOOK-RECORD.
152600     MOVE WS-BOOK-SLOT (WS-BK-IDX) TO LB-BOOK-REC.
152700     IF LB-ACTIVE
152800         MOVE LB-BOOK-REC TO FDO-BOOK-REC
152900         WRITE FDO-BOOK-REC
153000         ADD 1 TO WS-BOOKS-SAVED
153100     END-IF.
153200     SET WS-BK-IDX UP BY 1.
153300 0901-EXIT.
153400     EXIT.
153500*                                                                 *
153600******************************************************************
153700* SAVE PHASE -- BORROWERS.                                        *
153800******************************************************************
153900 0910-SAVE-BORROWERS.
154000     SET WS-BR-IDX TO 1.
154100     PERFORM 0911-SAVE-BORR-RECORD THRU 0911-EXIT
154200         UNTIL WS-BR-IDX > WS-BORR-COUNT.
154300 0910-EXIT.
154400     EXIT.
154500*                                                                 *
154520*    NO SOFT-DELETE ON THE BORROWER FILE -- EVERY ROW IN THE TABLE  *
154540*    IS REWRITTEN, UPDATED FINES BALANCE AND ALL.                   *
154600 0911-SAVE-BORR-RECORD.
154700     MOVE WS-BORR-SLOT (WS-BR-IDX) TO BR-BORR-REC.
154800     MOVE BR-BORR-REC TO FDO-BORR-REC.
154900     WRITE FDO-BORR-REC.
155000     ADD 1 TO WS-BORR-SAVED.
155100     SET WS-BR-IDX UP BY 1.
155200 0911-EXIT.
155300     EXIT.
155400*                                                                 *
155500******************************************************************
155600* SAVE PHASE -- TRANSACTIONS.  EVERY TRANSACTION IS REWRITTEN,     *
155700* OPEN OR RETURNED -- THE TRANSACTION FILE IS THE PERMANENT LOAN    *
155800* HISTORY, NOT JUST THE CURRENTLY-OUTSTANDING WORKING SET.         *
155900******************************************************************
156000 0920-SAVE-TRANS.
156100     SET WS-TR-IDX TO 1.
156200     PERFORM 0921-SAVE-TRAN-RECORD THRU 0921-EXIT
156300         UNTIL WS-TR-IDX > WS-TRAN-COUNT.
156400 0920-EXIT.
156500     EXIT.
156600*                                                                 *
156620*    STRAIGHT REWRITE OF THE WORKING SLOT, NO FILTER -- SEE THE      *
156640*    BANNER ABOVE FOR WHY RETURNED LOANS ARE KEPT TOO.               *
156700 0921-SAVE-TRAN-RECORD.
156800     MOVE WS-TRAN-SLOT (WS-TR-IDX) TO LT-TRAN-REC.
156900     MOVE LT-TRAN-REC TO FDO-TRAN-REC.
157000     WRITE FDO-TRAN-REC.
157100     ADD 1 TO WS-TRAN-SAVED.
157200     SET WS-TR-IDX UP BY 1.
157300 0921-EXIT.
157400     EXIT.
157500*                                                                 *
157600******************************************************************
157700* RUN-END TOTALS LINE -- WRITTEN LAST SO AN OPERATOR SCANNING THE   *
157800* REPORT FILE FINDS THE RUN SUMMARY AT THE BOTTOM.                 *
157900******************************************************************
157920*    WS-BOOKS-SAVED/WS-BORR-SAVED/WS-TRAN-SAVED ARE ROW COUNTS OUT   *
157940*    OF THE SAVE-PHASE PARAGRAPHS ABOVE, NOT A COUNT OF ACTIVITY --  *
157960*    A BOOK SOFT-DELETED THIS RUN DOES NOT SHOW UP IN WS-BOOKS-SAVED.*
158000 9900-WRITE-RUN-TOTALS.
158100     MOVE SPACES TO RPT-RUN-TOTALS-LINE.
158200     MOVE WS-REQ-COUNT   TO RPT-RT-REQ-COUNT.
158300     MOVE WS-BOOKS-SAVED TO RPT-RT-BOOKS.
158400     MOVE WS-BORR-SAVED  TO RPT-RT-BORR.
158500     MOVE WS-TRAN-SAVED  TO RPT-RT-TRAN.
158600     WRITE RPT-RECORD FROM RPT-RUN-TOTALS-LINE.
158700 9900-EXIT.
158800     EXIT.
