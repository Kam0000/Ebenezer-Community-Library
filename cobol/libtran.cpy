000100******************************************************************
000200* LIBTRAN  --  LENDING TRANSACTION RECORD LAYOUT                  *
000300*                                                                 *
000400* COPIED ONCE BY LIBDRIV AS LT-TRAN-REC, THE "CURRENT ROW" WORK   *
000500* AREA THAT EVERY LENDING PARAGRAPH MOVES A SLOT OF WS-TRAN-      *
000600* TABLE INTO BEFORE IT LOOKS AT INDIVIDUAL FIELDS.  THE TABLE     *
000700* ITSELF IS KEPT AS RAW PIC X(45) SLOTS (WS-TRAN-SLOT) IN LOG     *
000800* (ARRIVAL) ORDER -- THIS IS NOT A SORTED FILE.                   *
000900*                                                                 *
001000* CHANGE LOG                                                      *
001100*   11/09/91  RBW  ORIGINAL LAYOUT FOR LOAN TRACKING FILE         *
001200*   03/14/92  RBW  RENAMED DUE-DATE FIELD FROM LT-DUE-DT TO       *
001300*            LT-RETURN-DATE TO MATCH THE CIRCULATION DESK'S OWN   *
001400*            TERMINOLOGY -- IT IS THE DATE THE LOAN IS DUE BACK,  *
001500*            NOT THE DATE IT WAS ACTUALLY RETURNED                *
001600*   07/22/93  DHS  LT-RETURNED-FLAG ADDED WITH 88-LEVELS          *
001700*            REPLACING THE OLD Y/N/SPACE THREE-VALUE FIELD        *
001800*   06/30/98  PTK  Y2K REVIEW -- LT-BORROW-DATE AND LT-RETURN-    *
001900*            DATE ARE ALREADY FULL 8-DIGIT CCYYMMDD, NO CENTURY   *
002000*            WINDOW LOGIC REQUIRED                                *
002100*   09/11/00  PTK  ADDED LT-MATCH-VIEW REDEFINES SO THE RETURN-   *
002200*            PROCESSING PARAGRAPH (1310-REQ-RETURN) CAN COMPARE   *
002300*            ISBN + BORROWER-ID IN ONE GROUP REFERENCE            *
002400*   01/04/01  PTK  RECAST TO A SINGLE SCRATCH WORK-AREA COPY,     *
002500*            MOVED TO/FROM RAW WS-TRAN-SLOT ENTRIES -- WAS        *
002600*            THREE HAND-KEPT COPIES OF THE SAME LAYOUT            *
002700*   05/02/03  MGV  FILLER REPOSITIONED AT END OF RECORD           *
002800******************************************************************
002900 01  LT-TRAN-REC.
003000     05  LT-ISBN                 PIC X(13).
003100     05  LT-BORROWER-ID          PIC X(10).
003200     05  LT-BORROW-DATE          PIC 9(08).
003300     05  LT-RETURN-DATE          PIC 9(08).
003400     05  LT-RETURNED-FLAG        PIC X(01).
003500         88  LT-OPEN                        VALUE 'N'.
003600         88  LT-RETURNED                    VALUE 'Y'.
003700     05  FILLER                  PIC X(05).
003800*                                                                 *
003900******************************************************************
004000* MATCH-KEY VIEW -- LT-MATCH-ISBN/LT-MATCH-BORR-ID LET 1310-REQ-  *
004100* RETURN COMPARE ISBN AND BORROWER-ID AGAINST THE INCOMING        *
004200* REQUEST IN ONE GROUP REFERENCE INSTEAD OF TWO SEPARATE IFS.     *
004300******************************************************************
004400 01  LT-MATCH-VIEW REDEFINES LT-TRAN-REC.
004500     05  LT-MATCH-ISBN           PIC X(13).
004600     05  LT-MATCH-BORR-ID        PIC X(10).
004700     05  FILLER                  PIC X(22).
004800*                                                                 *
